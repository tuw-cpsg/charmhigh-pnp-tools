000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID. GENDRV0O.                                                    
000400 AUTHOR. H. GRIMME.                                                       
000500 INSTALLATION. WSOFT ABT. FERTIGUNGSDV.                                   
000600 DATE-WRITTEN. 1988-05-11.                                                
000700 DATE-COMPILED.                                                           
000800 SECURITY. NUR FUER INTERNEN GEBRAUCH DER ABT. FERTIGUNGSDV.              
000900                                                                          
001000                                                                          
001100*****************************************************************         
001200* Letzte Aenderung :: 2000-06-09                                          
001300* Letzte Version   :: C.03.00                                             
001400* Kurzbeschreibung :: Stacklauf, erzeugt DPV-Jobfile fuer den             
001500*                     Bestuecker aus Positionsliste + Stackdatei          
001600*                                                                         
001700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
001900*---------|------------|------|----------------------------------*        
002000* Vers.   | Datum      | von  | Kommentar                        *        
002100*---------|------------|------|----------------------------------*        
002200* A.00.00 | 1988-05-11 | HGM  | Neuerstellung                    *        
002300* A.01.00 | 1989-11-30 | HGM  | Werteinheiten C/L/R ergaenzt     *        
002400* A.02.00 | 1991-07-22 | RST  | Eckenerkennung u. Koord.-Trafo   *        
002500* B.00.00 | 1993-02-09 | FRP  | Kalibrierpunkte in DPV-Datei     *        
002600* B.01.00 | 1995-05-17 | HGM  | Stack-Override-Direktiven        *        
002700* B.02.00 | 1996-08-13 | HGM  | Fehler Bodenlage X/Y (PR 1203)   *        
002800* C.00.00 | 1998-02-02 | FRP  | Direktiven jetzt aus GENDIRF,    *        
002900*         |            |      | nicht mehr aus Parametern        *        
003000* C.01.00 | 1998-09-17 | RST  | Jahr-2000-Erweiterung Feldbr.    *        
003100* C.02.00 | 2000-02-15 | FRP  | PR2041 - DNP-Teile werden nie    *        
003200*         |            |      | bestueckt                        *        
003300* C.03.00 | 2000-06-09 | RST  | PR2104/2119/2127 - 8. Feld       *        
003400*         |            |      | gegen Feldzahl>7, STACK/FEED/    *        
003500*         |            |      | HEAD/ROT-Direktive mit falscher  *        
003600*         |            |      | Doppelpunktzahl jetzt fatal,     *        
003700*         |            |      | kein Platz statt Fantasie-       *        
003800*         |            |      | Stacknr., Eichpunkte gerundet    *        
003900*---------|------------|------|----------------------------------*        
004000*                                                                         
004100* Programmbeschreibung                                                    
004200* --------------------                                                    
004300*                                                                         
004400* GENDRV0O liest die Bestueckungs-Positionsliste (POSFILE) und die        
004500* Stackdatei (STACKFILE, welcher Feederplatz welches Bauteil              
004600* bereithaelt) sowie eine Direktivdatei (GENDIRF, Stack-                  
004700* Ueberschreibungen, Kalibrierpunkte, Lage), waehlt die zu                
004800* bestueckenden Teile einer Lage aus, transformiert die                   
004900* Koordinaten in das Maschinenkoordinatensystem und schreibt die          
005000* DPV-Jobdatei fuer den Bestuecker (DPVFILE).                             
005100*                                                                         
005200******************************************************************        
005300                                                                          
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SOURCE-COMPUTER. TANDEM-T16.                                             
005700 OBJECT-COMPUTER. TANDEM-T16.                                             
005800 SPECIAL-NAMES.                                                           
005900     SWITCH-15 IS ANZEIGE-VERSION                                         
006000         ON STATUS IS SHOW-VERSION.                                       
006100                                                                          
006200 INPUT-OUTPUT SECTION.                                                    
006300 FILE-CONTROL.                                                            
006400     SELECT POSFILE   ASSIGN TO "POSFILE"                                 
006500                       ORGANIZATION LINE SEQUENTIAL                       
006600                       FILE STATUS IS FILE-STATUS.                        
006700     SELECT STACKFILE ASSIGN TO "STACKFILE"                               
006800                       ORGANIZATION LINE SEQUENTIAL                       
006900                       FILE STATUS IS FILE-STATUS.                        
007000     SELECT GENDIRF   ASSIGN TO "GENDIRF"                                 
007100                       ORGANIZATION LINE SEQUENTIAL                       
007200                       FILE STATUS IS FILE-STATUS.                        
007300     SELECT DPVFILE   ASSIGN TO "DPVFILE"                                 
007400                       ORGANIZATION LINE SEQUENTIAL                       
007500                       FILE STATUS IS FILE-STATUS.                        
007600                                                                          
007700 DATA DIVISION.                                                           
007800 FILE SECTION.                                                            
007900*----------------------------------------------------------------*        
008000* POSFILE - Positionsliste, 7-Spalten-CSV, 1. Zeile = Kopf                
008100*----------------------------------------------------------------*        
008200 FD  POSFILE                                                              
008300     RECORD IS VARYING IN SIZE FROM 1 TO 200 CHARACTERS                   
008400             DEPENDING ON WS-POS-REC-LEN.                                 
008500 01  POS-REC.                                                             
008600     05  POS-REC-TEXT                PIC X(196).                          
008700     05  FILLER                      PIC X(004).                          
008800                                                                          
008900*----------------------------------------------------------------*        
009000* STACKFILE - Stackdefinition, 2-5 Spalten-CSV, # = Kommentar             
009100*----------------------------------------------------------------*        
009200 FD  STACKFILE                                                            
009300     RECORD IS VARYING IN SIZE FROM 1 TO 80 CHARACTERS                    
009400             DEPENDING ON WS-STK-REC-LEN.                                 
009500 01  STK-REC.                                                             
009600     05  STK-REC-TEXT                PIC X(76).                           
009700     05  FILLER                      PIC X(004).                          
009800                                                                          
009900*----------------------------------------------------------------*        
010000* GENDIRF - Stack-Ueberschreibungen, Kalibrierpunkte, Lage                
010100*----------------------------------------------------------------*        
010200 FD  GENDIRF                                                              
010300     RECORD IS VARYING IN SIZE FROM 1 TO 80 CHARACTERS                    
010400             DEPENDING ON WS-DIR-REC-LEN.                                 
010500 01  DIR-REC.                                                             
010600     05  DIR-REC-TEXT                PIC X(76).                           
010700     05  FILLER                      PIC X(004).                          
010800                                                                          
010900*----------------------------------------------------------------*        
011000* DPVFILE - Jobdatei fuer den Bestuecker, Zeilenende CR LF                
011100*----------------------------------------------------------------*        
011200 FD  DPVFILE                                                              
011300     RECORD IS VARYING IN SIZE FROM 1 TO 132 CHARACTERS                   
011400             DEPENDING ON WS-DPV-REC-LEN.                                 
011500 01  DPV-REC.                                                             
011600     05  DPV-REC-TEXT                PIC X(130).                          
011700     05  FILLER                      PIC X(002).                          
011800                                                                          
011900 WORKING-STORAGE SECTION.                                                 
012000*----------------------------------------------------------------*        
012100* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
012200*----------------------------------------------------------------*        
012300 01          COMP-FELDER.                                                 
012400     05      C4-I1               PIC S9(04) COMP.                         
012500     05      C4-I2               PIC S9(04) COMP.                         
012600     05      C4-LEN              PIC S9(04) COMP.                         
012700     05      C4-PTR              PIC S9(04) COMP.                         
012800     05      C4-COLON-CNT        PIC S9(04) COMP.                         
012900     05      C4-LETTER-CNT       PIC S9(04) COMP.                         
013000     05      FILLER              PIC X(02).                               
013100                                                                          
013200 01          WS-POS-REC-LEN      PIC S9(04) COMP.                         
013300 01          WS-STK-REC-LEN      PIC S9(04) COMP.                         
013400 01          WS-DIR-REC-LEN      PIC S9(04) COMP.                         
013500 01          WS-DPV-REC-LEN      PIC S9(04) COMP.                         
013600                                                                          
013700 77          WS-PART-COUNT       PIC 9(04) COMP VALUE ZERO.               
013800 77          WS-MAX-PARTS        PIC 9(04) COMP VALUE 2000.               
013900 77          WS-STACK-COUNT      PIC 9(04) COMP VALUE ZERO.               
014000 77          WS-MAX-STACK        PIC 9(04) COMP VALUE 0500.               
014100 77          WS-CALIB-COUNT      PIC 9(04) COMP VALUE ZERO.               
014200 77          WS-MAX-CALIB        PIC 9(04) COMP VALUE 0050.               
014300 77          WS-UNUSED-COUNT     PIC 9(04) COMP VALUE ZERO.               
014400 77          WS-POS-LINE-NO      PIC 9(06) COMP VALUE ZERO.               
014500 77          WS-STACK-LINE-NO    PIC 9(06) COMP VALUE ZERO.               
014600 77          WS-LINE-PTR         PIC S9(04) COMP VALUE 1.                 
014700                                                                          
014800*----------------------------------------------------------------*        
014900* Display-Felder: Praefix D                                               
015000*----------------------------------------------------------------*        
015100 01          DISPLAY-FELDER.                                              
015200     05      D-NUM4              PIC -9(04).                              
015300     05      D-NUM6              PIC  9(06).                              
015400     05      D-ANGLE             PIC ---9.9.                              
015500     05      D-COORD             PIC ----9.99.                            
015600     05      FILLER              PIC X(02).                               
015700                                                                          
015800*----------------------------------------------------------------*        
015900* Felder mit konstantem Inhalt: Praefix K                                 
016000*----------------------------------------------------------------*        
016100 01          KONSTANTE-FELDER.                                            
016200     05      K-MODUL             PIC X(08)  VALUE "GENDRV0O".             
016300     05      K-UNIT-LETTERS      PIC X(08)  VALUE "GMkmunpf".             
016400     05      K-OUT-NAME          PIC X(12)  VALUE "DPVFILE".              
016500     05      K-PCB-NAME          PIC X(12)  VALUE "POSFILE".              
016600     05      K-CALIB-FACTOR-1    PIC X(36)                                
016700          VALUE "CalibFator,0,112.7,79.37,0.999545,".                     
016800     05      K-CALIB-FACTOR-2    PIC X(40)                                
016900          VALUE "-0.0034923,0.00360968,1.00062,-0.19997".                 
017000     05      FILLER              PIC X(02).                               
017100                                                                          
017200*----------------------------------------------------------------*        
017300* Conditional-Felder                                                      
017400*----------------------------------------------------------------*        
017500 01          SCHALTER.                                                    
017600     05      FILE-STATUS         PIC X(02).                               
017700          88 FILE-OK                         VALUE "00".                  
017800          88 FILE-NOK                        VALUE "01" THRU "99".        
017900     05      REC-STAT REDEFINES  FILE-STATUS.                             
018000        10   FILE-STATUS1        PIC X.                                   
018100          88 FILE-EOF                        VALUE "1".                   
018200          88 FILE-INVALID                    VALUE "2".                   
018300          88 FILE-PERMERR                    VALUE "3".                   
018400        10                       PIC X.                                   
018500                                                                          
018600     05      POS-EOF-SW          PIC X       VALUE "N".                   
018700          88 POS-EOF                         VALUE "Y".                   
018800     05      STK-EOF-SW          PIC X       VALUE "N".                   
018900          88 STK-EOF                         VALUE "Y".                   
019000     05      DIR-EOF-SW          PIC X       VALUE "N".                   
019100          88 DIR-EOF                         VALUE "Y".                   
019200                                                                          
019300     05      PRG-STATUS          PIC 9.                                   
019400          88 PRG-OK                          VALUE ZERO.                  
019500          88 PRG-ABBRUCH                     VALUE 1 THRU 9.              
019600                                                                          
019700     05      LAYER-KIND          PIC X       VALUE SPACE.                 
019800          88 LAYER-IS-TOP                    VALUE "T" "t".               
019900          88 LAYER-IS-BOTTOM                 VALUE "B" "b".               
020000     05      LAYER-FIXED-SW      PIC X       VALUE "N".                   
020100          88 LAYER-FIXED                     VALUE "Y".                   
020200                                                                          
020300     05      QUAD-KIND           PIC X       VALUE SPACE.                 
020400          88 QUAD-IS-PP                      VALUE "1".                   
020500          88 QUAD-IS-PM                      VALUE "2".                   
020600          88 QUAD-IS-MP                      VALUE "3".                   
020700          88 QUAD-IS-MM                      VALUE "4".                   
020800                                                                          
020900     05      W-SIGN-X            PIC X       VALUE SPACE.                 
021000          88 SIGN-X-POS                      VALUE "P".                   
021100          88 SIGN-X-NEG                      VALUE "M".                   
021200     05      W-SIGN-Y            PIC X       VALUE SPACE.                 
021300          88 SIGN-Y-POS                      VALUE "P".                   
021400          88 SIGN-Y-NEG                      VALUE "M".                   
021500                                                                          
021600     05      W-SAW-X-POS-SW      PIC X       VALUE "N".                   
021700          88 SAW-X-POS                       VALUE "Y".                   
021800     05      W-SAW-X-NEG-SW      PIC X       VALUE "N".                   
021900          88 SAW-X-NEG                       VALUE "Y".                   
022000     05      W-SAW-Y-POS-SW      PIC X       VALUE "N".                   
022100          88 SAW-Y-POS                       VALUE "Y".                   
022200     05      W-SAW-Y-NEG-SW      PIC X       VALUE "N".                   
022300          88 SAW-Y-NEG                       VALUE "Y".                   
022400     05      FILLER              PIC X(02).                               
022500                                                                          
022600*----------------------------------------------------------------*        
022700* weitere Arbeitsfelder: Praefix W                                        
022800*----------------------------------------------------------------*        
022900 01          WORK-FELDER.                                                 
023000     05      W-FIELD-TOT         PIC S9(04) COMP VALUE ZERO.              
023100     05      W-FIELD-1           PIC X(40).                               
023200     05      W-FIELD-2           PIC X(40).                               
023300     05      W-FIELD-3           PIC X(40).                               
023400     05      W-FIELD-4           PIC X(40).                               
023500     05      W-FIELD-5           PIC X(40).                               
023600     05      W-FIELD-6           PIC X(40).                               
023700     05      W-FIELD-7           PIC X(40).                               
023800     05      W-FIELD-8-CHK       PIC X(40).                               
023900     05      W-STRIP-FIELD       PIC X(40).                               
024000                                                                          
024100     05      W-REF               PIC X(16).                               
024200     05      W-REF-TYPE          PIC X(04).                               
024300     05      W-REF-NUM-X         PIC X(04).                               
024400     05      W-REF-NUM           PIC 9(04).                               
024500     05      W-REF-NUM-OK        PIC X       VALUE "N".                   
024600          88 REF-NUM-VALID                   VALUE "Y".                   
024700                                                                          
024800     05      W-VALUE             PIC X(40).                               
024900     05      W-VALUE-LEN         PIC S9(04) COMP.                         
025000     05      W-VALUE-OK-SW       PIC X       VALUE "N".                   
025100          88 VALUE-FORMAT-OK                 VALUE "Y".                   
025200     05      W-UNIT-LETTER       PIC X       VALUE SPACE.                 
025300                                                                          
025400     05      W-XPOS              PIC S9(04)V9(04).                        
025500     05      W-YPOS              PIC S9(04)V9(04).                        
025600     05      W-ROT               PIC S9(04)V9(02).                        
025700     05      W-LAYER             PIC X(06).                               
025800                                                                          
025900     05      W-LINE-BUFFER       PIC X(200) VALUE SPACES.                 
026000     05      W-LINE-FIRST-FIELD REDEFINES W-LINE-BUFFER.                  
026100        10   W-LF-PEEK           PIC X(01).                               
026200        10                       PIC X(199).                              
026300                                                                          
026400     05      W-DIR-CMD           PIC X(08).                               
026500     05      W-DIR-ARG           PIC X(40).                               
026600     05      W-DIR-ARG-HALVES REDEFINES W-DIR-ARG.                        
026700        10   W-DIR-ARG-LO        PIC X(20).                               
026800        10   W-DIR-ARG-HI        PIC X(20).                               
026900                                                                          
027000     05      W-OV-PART           PIC X(24).                               
027100     05      W-OV-VALUE          PIC X(20).                               
027200     05      W-OV-NUM            PIC 9(04).                               
027300     05      W-OV-NUM-OK-SW      PIC X      VALUE "N".                    
027400          88 OV-NUM-VALID                   VALUE "Y".                    
027500     05      W-OV-ROT            PIC S9(04)V9(02).                        
027600     05      W-OV-STKNUM         PIC 9(04).                               
027700     05      W-OV-FEED           PIC 9(04).                               
027800     05      W-OV-HEAD           PIC 9(04).                               
027900                                                                          
028000     05      W-CALIB-X           PIC S9(04)V9(04).                        
028100     05      W-CALIB-Y           PIC S9(04)V9(04).                        
028200                                                                          
028300     05      W-SCAN-DONE-SW      PIC X       VALUE "N".                   
028400          88 SCAN-DONE                      VALUE "Y".                    
028500     05      W-MATCH-SW          PIC X       VALUE "N".                   
028600          88 STACK-MATCHED                  VALUE "Y".                    
028700     05      W-SORT-DONE-SW      PIC X       VALUE "N".                   
028800          88 SORT-DONE                      VALUE "Y".                    
028900     05      W-WARN-FOUND-SW     PIC X       VALUE "N".                   
029000          88 WARN-ALREADY                   VALUE "Y".                    
029100                                                                          
029200     05      W-TX                PIC S9(04)V9(04).                        
029300     05      W-TY                PIC S9(04)V9(04).                        
029400     05      W-TA                PIC S9(04)V9(02).                        
029500                                                                          
029600     05      W-OUT-NAME          PIC X(36)  VALUE SPACES.                 
029700     05      W-PCB-NAME          PIC X(36)  VALUE SPACES.                 
029800                                                                          
029900     05      W-SWAP-REF          PIC X(16).                               
030000     05      W-SWAP-TYPE         PIC X(04).                               
030100     05      W-SWAP-VALUE        PIC X(40).                               
030200     05      W-SWAP-FOOT         PIC X(32).                               
030300     05      W-SWAP-X            PIC S9(04)V9(04).                        
030400     05      W-SWAP-Y            PIC S9(04)V9(04).                        
030500     05      W-SWAP-A            PIC S9(04)V9(02).                        
030600     05      W-SWAP-HEAD         PIC 9.                                   
030700     05      W-SWAP-STKNUM       PIC 9(02).                               
030800     05      W-SWAP-ORD          PIC S9(04) COMP.                         
030900                                                                          
031000*----------------------------------------------------------------*        
031100* Dezimaltext-Wandler: Praefix W-DEC, fuer XPOS/YPOS/ROT/ROT-OFFS         
031200*----------------------------------------------------------------*        
031300     05      W-DEC-TEXT          PIC X(16).                               
031400     05      W-DEC-SCRATCH       PIC X(16).                               
031500     05      W-DEC-INT-TEXT      PIC X(06).                               
031600     05      W-DEC-FRAC-TEXT     PIC X(04).                               
031700     05      W-DEC-INT-NUM       PIC 9(06).                               
031800     05      W-DEC-FRAC-NUM      PIC 9(04).                               
031900     05      W-DEC-VALUE         PIC S9(04)V9(04).                        
032000     05      W-DEC-NEG-SW        PIC X       VALUE "N".                   
032100          88 DEC-NEG                         VALUE "Y".                   
032200     05      W-DEC-OK-SW         PIC X       VALUE "N".                   
032300          88 DEC-VALID                       VALUE "Y".                   
032400                                                                          
032500*----------------------------------------------------------------*        
032600* Zaehler-Edit und Datum/Zeit-Zeile fuer die DPV-Kopfzeilen               
032700*----------------------------------------------------------------*        
032800     05      D-CNT-EDIT          PIC ZZZZ9.                               
032900     05      D-DATE-LINE         PIC X(10).                               
033000     05      D-TIME-LINE         PIC X(08).                               
033100     05      FILLER              PIC X(02).                               
033200                                                                          
033300*----------------------------------------------------------------*        
033400* STACK-TABLE - Feederbelegung, Reihenfolge = Bestueckreihenfolge         
033500*----------------------------------------------------------------*        
033600 01          STACK-TABLE.                                                 
033700     05      STK-ENTRY OCCURS 500 TIMES                                   
033800                        INDEXED BY STK-IX, STK-IX2.                       
033900        10   STK-PART-NAME       PIC X(24).                               
034000        10   STK-NUM             PIC 9(02).                               
034100        10   STK-FEED            PIC 9(02) VALUE 04.                      
034200        10   STK-HEAD            PIC 9     VALUE 1.                       
034300        10   STK-ROT-OFFS        PIC S9(04)V9(02).                        
034400        10   STK-USED-SW         PIC X     VALUE "N".                     
034500             88 STK-USED                   VALUE "Y".                     
034600        10   FILLER              PIC X(02).                               
034700                                                                          
034800*----------------------------------------------------------------*        
034900* PART-TABLE - bestueckte Teile dieser Lage, geparst/transform.           
035000*----------------------------------------------------------------*        
035100 01          PART-TABLE.                                                  
035200     05      PART-ENTRY OCCURS 2000 TIMES                                 
035300                         INDEXED BY PART-IX, PART-IX2.                    
035400        10   PART-REF            PIC X(16).                               
035500        10   PART-VALUE          PIC X(40).                               
035600        10   PART-FOOTPRINT      PIC X(32).                               
035700        10   PART-X              PIC S9(04)V9(04).                        
035800        10   PART-Y              PIC S9(04)V9(04).                        
035900        10   PART-ANGLE          PIC S9(04)V9(02).                        
036000        10   PART-HEAD           PIC 9.                                   
036100        10   PART-STKNUM         PIC 9(02).                               
036200        10   PART-ORDINAL        PIC S9(04) COMP.                         
036300        10   FILLER              PIC X(02).                               
036400                                                                          
036500*----------------------------------------------------------------*        
036600* CALIB-TABLE - Kalibrierpunkte fuer die DPV-Datei                        
036700*----------------------------------------------------------------*        
036800 01          CALIB-TABLE.                                                 
036900     05      CALIB-ENTRY OCCURS 50 TIMES                                  
037000                         INDEXED BY CALIB-IX.                             
037100        10   CALIB-X             PIC S9(04)V9(04).                        
037200        10   CALIB-Y             PIC S9(04)V9(04).                        
037300        10   FILLER              PIC X(02).                               
037400                                                                          
037500*----------------------------------------------------------------*        
037600* WARN-TABLE - bereits gemeldete Werte ohne Stackeintrag                  
037700*----------------------------------------------------------------*        
037800 01          WARN-TABLE.                                                  
037900     05      WARN-ENTRY OCCURS 200 TIMES                                  
038000                        INDEXED BY WARN-IX.                               
038100        10   WARN-VALUE          PIC X(24).                               
038200                                                                          
038300 77          WS-WARN-COUNT       PIC 9(04) COMP VALUE ZERO.               
038400 77          WS-MAX-WARN         PIC 9(04) COMP VALUE 0200.               
038500                                                                          
038600*----------------------------------------------------------------*        
038700* Datum-/Uhrzeitfelder (fuer TAL-Routine)                                 
038800*----------------------------------------------------------------*        
038900 01          TAL-TIME.                                                    
039000     05      TAL-JHJJMMTT.                                                
039100      10     TAL-JHJJ            PIC S9(04) COMP.                         
039200      10     TAL-MM              PIC S9(04) COMP.                         
039300      10     TAL-TT              PIC S9(04) COMP.                         
039400     05      TAL-HHMI.                                                    
039500      10     TAL-HH              PIC S9(04) COMP.                         
039600      10     TAL-MI              PIC S9(04) COMP.                         
039700     05      TAL-SS              PIC S9(04) COMP.                         
039800     05      TAL-HS              PIC S9(04) COMP.                         
039900     05      TAL-MS              PIC S9(04) COMP.                         
040000                                                                          
040100 01          TAL-TIME-D.                                                  
040200     05      TAL-JHJJMMTT.                                                
040300        10   TAL-JHJJ            PIC  9(04).                              
040400        10   TAL-MM              PIC  9(02).                              
040500        10   TAL-TT              PIC  9(02).                              
040600     05      TAL-HHMI.                                                    
040700        10   TAL-HH              PIC  9(02).                              
040800        10   TAL-MI              PIC  9(02).                              
040900     05      TAL-SS              PIC  9(02).                              
041000     05      TAL-HS              PIC  9(02).                              
041100     05      TAL-MS              PIC  9(02).                              
041200 01          TAL-TIME-N REDEFINES TAL-TIME-D.                             
041300     05      TAL-TIME-N16        PIC  9(16).                              
041400     05      TAL-TIME-REST       PIC  9(02).                              
041500                                                                          
041600 PROCEDURE DIVISION.                                                      
041700******************************************************************        
041800* Steuerungs-Section                                                      
041900******************************************************************        
042000 A100-STEUERUNG SECTION.                                                  
042100 A100-00.                                                                 
042200**  ---> wenn SWITCH-15 gesetzt ist                                       
042300**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden                 
042400     IF  SHOW-VERSION                                                     
042500         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED                  
042600         STOP RUN                                                         
042700     END-IF                                                               
042800                                                                          
042900**  ---> Vorlauf: Dateien oeffnen, Stack und Direktiven einlesen          
043000     PERFORM B000-VORLAUF                                                 
043100                                                                          
043200**  ---> Verarbeitung: Positionsliste lesen, Teile waehlen,               
043300**  ---> transformieren, DPV-Datei schreiben                              
043400     IF  PRG-ABBRUCH                                                      
043500         CONTINUE                                                         
043600     ELSE                                                                 
043700         PERFORM B100-VERARBEITUNG                                        
043800     END-IF                                                               
043900                                                                          
044000**  ---> Nachlauf: Dateien schliessen                                     
044100     PERFORM B090-ENDE                                                    
044200     STOP RUN                                                             
044300     .                                                                    
044400 A100-99.                                                                 
044500     EXIT.                                                                
044600                                                                          
044700******************************************************************        
044800* Vorlauf: Stackdatei und Direktiven einlesen                             
044900******************************************************************        
045000 B000-VORLAUF SECTION.                                                    
045100 B000-00.                                                                 
045200     PERFORM C000-INIT                                                    
045300     PERFORM F100-OPEN-FILES                                              
045400     IF PRG-ABBRUCH                                                       
045500        EXIT SECTION                                                      
045600     END-IF                                                               
045700                                                                          
045800     PERFORM F200-READ-STACKFILE                                          
045900     PERFORM B010-READ-STACK-LOOP UNTIL STK-EOF OR PRG-ABBRUCH            
046000     IF PRG-ABBRUCH                                                       
046100        EXIT SECTION                                                      
046200     END-IF                                                               
046300                                                                          
046400     PERFORM F300-READ-DIRFILE                                            
046500     PERFORM B020-READ-DIR-LOOP UNTIL DIR-EOF OR PRG-ABBRUCH              
046600     .                                                                    
046700 B000-99.                                                                 
046800     EXIT.                                                                
046900                                                                          
047000 B010-READ-STACK-LOOP SECTION.                                            
047100 B010-00.                                                                 
047200     ADD 1 TO WS-STACK-LINE-NO                                            
047300     PERFORM C100-STORE-STACK-LINE                                        
047400     IF NOT PRG-ABBRUCH                                                   
047500        PERFORM F200-READ-STACKFILE                                       
047600     END-IF                                                               
047700     .                                                                    
047800 B010-99.                                                                 
047900     EXIT.                                                                
048000                                                                          
048100 B020-READ-DIR-LOOP SECTION.                                              
048200 B020-00.                                                                 
048300     PERFORM C200-APPLY-DIRECTIVE                                         
048400     IF NOT PRG-ABBRUCH                                                   
048500        PERFORM F300-READ-DIRFILE                                         
048600     END-IF                                                               
048700     .                                                                    
048800 B020-99.                                                                 
048900     EXIT.                                                                
049000                                                                          
049100******************************************************************        
049200* Verarbeitung: Positionsliste, Sortierung, Trafo, DPV-Ausgabe            
049300******************************************************************        
049400 B100-VERARBEITUNG SECTION.                                               
049500 B100-00.                                                                 
049600     PERFORM F400-READ-POSFILE                                            
049700**  ---> erste Zeile von POSFILE ist die Kopfzeile, wird verworfen        
049800     IF NOT POS-EOF                                                       
049900        PERFORM F400-READ-POSFILE                                         
050000     END-IF                                                               
050100                                                                          
050200     PERFORM B030-READ-POS-LOOP UNTIL POS-EOF OR PRG-ABBRUCH              
050300     IF PRG-ABBRUCH                                                       
050400        EXIT SECTION                                                      
050500     END-IF                                                               
050600                                                                          
050700     PERFORM C400-CHECK-UNUSED-STACK                                      
050800     PERFORM C500-SORT-PARTS                                              
050900     PERFORM C600-DETECT-ORIGIN                                           
051000     IF PRG-ABBRUCH                                                       
051100        EXIT SECTION                                                      
051200     END-IF                                                               
051300                                                                          
051400     PERFORM C700-TRANSFORM-PARTS                                         
051500     IF PRG-ABBRUCH                                                       
051600        EXIT SECTION                                                      
051700     END-IF                                                               
051800                                                                          
051900     PERFORM D100-WRITE-DPV                                               
052000     .                                                                    
052100 B100-99.                                                                 
052200     EXIT.                                                                
052300                                                                          
052400 B030-READ-POS-LOOP SECTION.                                              
052500 B030-00.                                                                 
052600     PERFORM C300-PROCESS-POS-LINE                                        
052700     IF NOT PRG-ABBRUCH                                                   
052800        PERFORM F400-READ-POSFILE                                         
052900     END-IF                                                               
053000     .                                                                    
053100 B030-99.                                                                 
053200     EXIT.                                                                
053300                                                                          
053400******************************************************************        
053500* Ende                                                                    
053600******************************************************************        
053700 B090-ENDE SECTION.                                                       
053800 B090-00.                                                                 
053900     IF PRG-ABBRUCH                                                       
054000        DISPLAY ">>> ABBRUCH !!! <<< aus " K-MODUL                        
054100     ELSE                                                                 
054200        MOVE WS-PART-COUNT TO D-NUM6                                      
054300        DISPLAY ">>> GENDRV0O: " D-NUM6                                   
054400                " Teile in DPV-Datei geschrieben <<<"                     
054500     END-IF                                                               
054600     PERFORM F900-CLOSE-FILES                                             
054700     .                                                                    
054800 B090-99.                                                                 
054900     EXIT.                                                                
055000                                                                          
055100******************************************************************        
055200* Initialisierung von Feldern und Strukturen                              
055300******************************************************************        
055400 C000-INIT SECTION.                                                       
055500 C000-00.                                                                 
055600     INITIALIZE SCHALTER                                                  
055700     MOVE ZERO TO WS-PART-COUNT WS-STACK-COUNT WS-CALIB-COUNT             
055800                  WS-UNUSED-COUNT WS-WARN-COUNT WS-POS-LINE-NO            
055900                  WS-STACK-LINE-NO                                        
056000     .                                                                    
056100 C000-99.                                                                 
056200     EXIT.                                                                
056300                                                                          
056400******************************************************************        
056500* Eine Zeile der Stackdatei zerlegen und in STACK-TABLE einstellen        
056600* Kommentarzeilen (erstes Nichtblank = #) werden uebersprungen            
056700******************************************************************        
056800 C100-STORE-STACK-LINE SECTION.                                           
056900 C100-00.                                                                 
057000     MOVE STK-REC TO W-LINE-BUFFER                                        
057100     PERFORM C105-FIND-FIRST-CHAR                                         
057200     IF C4-PTR = ZERO OR W-LINE-BUFFER (C4-PTR:1) = "#"                   
057300        EXIT SECTION                                                      
057400     END-IF                                                               
057500                                                                          
057600     PERFORM C110-SPLIT-STACK-FIELDS                                      
057700     IF PRG-ABBRUCH                                                       
057800        EXIT SECTION                                                      
057900     END-IF                                                               
058000                                                                          
058100     PERFORM C130-VALIDATE-STACK-FIELDS                                   
058200     IF PRG-ABBRUCH                                                       
058300        EXIT SECTION                                                      
058400     END-IF                                                               
058500                                                                          
058600     PERFORM C140-STORE-STACK-ENTRY                                       
058700     .                                                                    
058800 C100-99.                                                                 
058900     EXIT.                                                                
059000                                                                          
059100 C105-FIND-FIRST-CHAR SECTION.                                            
059200 C105-00.                                                                 
059300     MOVE "N" TO W-SCAN-DONE-SW                                           
059400     MOVE ZERO TO C4-PTR                                                  
059500     PERFORM C106-SCAN-LB-CHAR                                            
059600        VARYING C4-I1 FROM 1 BY 1                                         
059700        UNTIL C4-I1 > WS-STK-REC-LEN OR SCAN-DONE                         
059800     .                                                                    
059900 C105-99.                                                                 
060000     EXIT.                                                                
060100                                                                          
060200 C106-SCAN-LB-CHAR SECTION.                                               
060300 C106-00.                                                                 
060400     IF W-LINE-BUFFER (C4-I1:1) NOT = SPACE                               
060500        MOVE C4-I1 TO C4-PTR                                              
060600        MOVE "Y"   TO W-SCAN-DONE-SW                                      
060700     END-IF                                                               
060800     .                                                                    
060900 C106-99.                                                                 
061000     EXIT.                                                                
061100                                                                          
061200******************************************************************        
061300* Zerlegen einer Stackdatei-Zeile in bis zu 5 CSV-Felder,                 
061400* Anfuehrungszeichen/Blanks an den Feldraendern entfernen                 
061500******************************************************************        
061600 C110-SPLIT-STACK-FIELDS SECTION.                                         
061700 C110-00.                                                                 
061800     MOVE SPACES TO W-FIELD-1 W-FIELD-2 W-FIELD-3                         
061900     MOVE SPACES TO W-FIELD-4 W-FIELD-5                                   
062000     UNSTRING W-LINE-BUFFER (1:WS-STK-REC-LEN) DELIMITED BY ","           
062100         INTO W-FIELD-1, W-FIELD-2, W-FIELD-3,                            
062200              W-FIELD-4, W-FIELD-5                                        
062300         TALLYING IN W-FIELD-TOT                                          
062400     END-UNSTRING                                                         
062500                                                                          
062600     IF W-FIELD-TOT < 2                                                   
062700        DISPLAY "Fataler Fehler: weniger als 2 Felder in"                 
062800                " STACKFILE,"                                             
062900                " Zeile " WS-STACK-LINE-NO                                
063000        SET PRG-ABBRUCH TO TRUE                                           
063100        EXIT SECTION                                                      
063200     END-IF                                                               
063300                                                                          
063400     MOVE W-FIELD-1 TO W-STRIP-FIELD                                      
063500     PERFORM C116-TRIM-QUOTE-BLANK                                        
063600     MOVE W-STRIP-FIELD TO W-FIELD-1                                      
063700     MOVE W-FIELD-2 TO W-STRIP-FIELD                                      
063800     PERFORM C116-TRIM-QUOTE-BLANK                                        
063900     MOVE W-STRIP-FIELD TO W-FIELD-2                                      
064000     MOVE W-FIELD-3 TO W-STRIP-FIELD                                      
064100     PERFORM C116-TRIM-QUOTE-BLANK                                        
064200     MOVE W-STRIP-FIELD TO W-FIELD-3                                      
064300     MOVE W-FIELD-4 TO W-STRIP-FIELD                                      
064400     PERFORM C116-TRIM-QUOTE-BLANK                                        
064500     MOVE W-STRIP-FIELD TO W-FIELD-4                                      
064600     MOVE W-FIELD-5 TO W-STRIP-FIELD                                      
064700     PERFORM C116-TRIM-QUOTE-BLANK                                        
064800     MOVE W-STRIP-FIELD TO W-FIELD-5                                      
064900     .                                                                    
065000 C110-99.                                                                 
065100     EXIT.                                                                
065200                                                                          
065300******************************************************************        
065400* Ermittelt die Laenge von W-STRIP-FIELD ohne Blanks am Ende              
065500******************************************************************        
065600 C111-CALC-TRIM-LEN SECTION.                                              
065700 C111-00.                                                                 
065800     MOVE "N" TO W-SCAN-DONE-SW                                           
065900     PERFORM C112-BACK-SCAN-CHAR                                          
066000        VARYING C4-I1 FROM 40 BY -1                                       
066100        UNTIL C4-I1 < 1 OR SCAN-DONE                                      
066200     IF SCAN-DONE                                                         
066300        MOVE C4-I1 TO C4-LEN                                              
066400     ELSE                                                                 
066500        MOVE ZERO  TO C4-LEN                                              
066600     END-IF                                                               
066700     .                                                                    
066800 C111-99.                                                                 
066900     EXIT.                                                                
067000                                                                          
067100 C112-BACK-SCAN-CHAR SECTION.                                             
067200 C112-00.                                                                 
067300     IF W-STRIP-FIELD (C4-I1:1) NOT = SPACE                               
067400        MOVE "Y" TO W-SCAN-DONE-SW                                        
067500     END-IF                                                               
067600     .                                                                    
067700 C112-99.                                                                 
067800     EXIT.                                                                
067900                                                                          
068000******************************************************************        
068100* Entfernt Blanks vorn in W-STRIP-FIELD, schiebt den Rest nach            
068200* links (Feldbreite bleibt, am Ende steht es ohnehin voll Blank)          
068300******************************************************************        
068400 C113-STRIP-LEADING-BLANKS SECTION.                                       
068500 C113-00.                                                                 
068600     MOVE "N" TO W-SCAN-DONE-SW                                           
068700     PERFORM C114-FWD-SCAN-CHAR                                           
068800        VARYING C4-I1 FROM 1 BY 1                                         
068900        UNTIL C4-I1 > 40 OR SCAN-DONE                                     
069000     IF NOT SCAN-DONE                                                     
069100        MOVE SPACES TO W-STRIP-FIELD                                      
069200        EXIT SECTION                                                      
069300     END-IF                                                               
069400     IF C4-I1 > 1                                                         
069500        COMPUTE C4-LEN = 41 - C4-I1                                       
069600        MOVE W-STRIP-FIELD (C4-I1:C4-LEN) TO W-STRIP-FIELD                
069700     END-IF                                                               
069800     .                                                                    
069900 C113-99.                                                                 
070000     EXIT.                                                                
070100                                                                          
070200 C114-FWD-SCAN-CHAR SECTION.                                              
070300 C114-00.                                                                 
070400     IF W-STRIP-FIELD (C4-I1:1) NOT = SPACE                               
070500        MOVE "Y" TO W-SCAN-DONE-SW                                        
070600     END-IF                                                               
070700     .                                                                    
070800 C114-99.                                                                 
070900     EXIT.                                                                
071000                                                                          
071100******************************************************************        
071200* Entfernen Blanks, dann je ein Anfuehrungszeichen vorn und hinten        
071300******************************************************************        
071400 C116-TRIM-QUOTE-BLANK SECTION.                                           
071500 C116-00.                                                                 
071600     PERFORM C113-STRIP-LEADING-BLANKS                                    
071700     IF W-STRIP-FIELD (1:1) = QUOTE                                       
071800        MOVE W-STRIP-FIELD (2:39) TO W-STRIP-FIELD                        
071900        PERFORM C113-STRIP-LEADING-BLANKS                                 
072000     END-IF                                                               
072100     PERFORM C111-CALC-TRIM-LEN                                           
072200     IF C4-LEN > ZERO AND W-STRIP-FIELD (C4-LEN:1) = QUOTE                
072300        MOVE SPACE TO W-STRIP-FIELD (C4-LEN:1)                            
072400     END-IF                                                               
072500     .                                                                    
072600 C116-99.                                                                 
072700     EXIT.                                                                
072800                                                                          
072900******************************************************************        
073000* Zerlegen REF in Typbuchstaben (1+) und Nummer (1-4 Ziffern)             
073100******************************************************************        
073200 C120-PARSE-REF SECTION.                                                  
073300 C120-00.                                                                 
073400     MOVE SPACES TO W-REF-TYPE W-REF-NUM-X                                
073500     MOVE "N"    TO W-REF-NUM-OK                                          
073600     MOVE W-REF TO W-STRIP-FIELD                                          
073700     PERFORM C111-CALC-TRIM-LEN                                           
073800     IF C4-LEN = ZERO                                                     
073900        EXIT SECTION                                                      
074000     END-IF                                                               
074100                                                                          
074200     MOVE ZERO TO C4-PTR                                                  
074300     MOVE "N" TO W-SCAN-DONE-SW                                           
074400     PERFORM C121-SCAN-TYPE-CHAR                                          
074500        VARYING C4-I1 FROM 1 BY 1                                         
074600        UNTIL C4-I1 > C4-LEN OR SCAN-DONE                                 
074700                                                                          
074800     IF C4-PTR < 2 OR C4-PTR > 5                                          
074900        EXIT SECTION                                                      
075000     END-IF                                                               
075100                                                                          
075200     MOVE W-REF (1:C4-PTR - 1)          TO W-REF-TYPE                     
075300     COMPUTE C4-I2 = C4-LEN - C4-PTR + 1                                  
075400     IF C4-I2 < 1 OR C4-I2 > 4                                            
075500        EXIT SECTION                                                      
075600     END-IF                                                               
075700                                                                          
075800     MOVE W-REF (C4-PTR:C4-I2)          TO W-REF-NUM-X                    
075900     IF W-REF-NUM-X (1:C4-I2) NOT NUMERIC                                 
076000        EXIT SECTION                                                      
076100     END-IF                                                               
076200                                                                          
076300     MOVE W-REF-NUM-X                   TO W-REF-NUM                      
076400     MOVE "Y"                           TO W-REF-NUM-OK                   
076500     .                                                                    
076600 C120-99.                                                                 
076700     EXIT.                                                                
076800                                                                          
076900******************************************************************        
077000* Hilfsabschnitt zu C120: erstes nicht-alphabetisches Zeichen             
077100* in W-REF suchen (Trennung Typbuchstaben / laufende Nummer)              
077200******************************************************************        
077300 C121-SCAN-TYPE-CHAR SECTION.                                             
077400 C121-00.                                                                 
077500     IF W-REF (C4-I1:1) NOT ALPHABETIC-UPPER                              
077600        MOVE C4-I1    TO C4-PTR                                           
077700        MOVE "Y"      TO W-SCAN-DONE-SW                                   
077800     END-IF                                                               
077900     .                                                                    
078000 C121-99.                                                                 
078100     EXIT.                                                                
078200                                                                          
078300******************************************************************        
078400* Stackfelder validieren: PART-NAME, STACK-NUM 1-60, FEED,                
078500* HEAD 1/2, ROT-OFFS (alle ausser PART-NAME/STACK-NUM optional)           
078600******************************************************************        
078700 C130-VALIDATE-STACK-FIELDS SECTION.                                      
078800 C130-00.                                                                 
078900     IF W-FIELD-1 = SPACES                                                
079000        DISPLAY "Fataler Fehler: PART-NAME fehlt in STACKFILE,"           
079100                " Zeile " WS-STACK-LINE-NO                                
079200        SET PRG-ABBRUCH TO TRUE                                           
079300        EXIT SECTION                                                      
079400     END-IF                                                               
079500                                                                          
079600     MOVE W-FIELD-2 TO W-STRIP-FIELD                                      
079700     PERFORM C111-CALC-TRIM-LEN                                           
079800     PERFORM C150-PARSE-SMALL-INT                                         
079900     IF NOT OV-NUM-VALID OR W-OV-NUM < 1 OR W-OV-NUM > 60                 
080000        DISPLAY "Fataler Fehler: ungueltige STACK-NUM >" W-FIELD-2        
080100                "< in STACKFILE, Zeile " WS-STACK-LINE-NO                 
080200        SET PRG-ABBRUCH TO TRUE                                           
080300        EXIT SECTION                                                      
080400     END-IF                                                               
080500     MOVE W-OV-NUM TO W-OV-STKNUM                                         
080600                                                                          
080700     IF W-FIELD-3 = SPACES                                                
080800        MOVE 04 TO W-OV-FEED                                              
080900     ELSE                                                                 
081000        MOVE W-FIELD-3 TO W-STRIP-FIELD                                   
081100        PERFORM C111-CALC-TRIM-LEN                                        
081200        PERFORM C150-PARSE-SMALL-INT                                      
081300        IF NOT OV-NUM-VALID OR NOT (W-OV-NUM = 02 OR W-OV-NUM = 04        
081400              OR W-OV-NUM = 08 OR W-OV-NUM = 12 OR W-OV-NUM = 16          
081500              OR W-OV-NUM = 24)                                           
081600           DISPLAY "Fataler Fehler: ungueltiges FEED >" W-FIELD-3         
081700                   "< in STACKFILE, Zeile " WS-STACK-LINE-NO              
081800           SET PRG-ABBRUCH TO TRUE                                        
081900           EXIT SECTION                                                   
082000        END-IF                                                            
082100        MOVE W-OV-NUM TO W-OV-FEED                                        
082200     END-IF                                                               
082300                                                                          
082400     IF W-FIELD-4 = SPACES                                                
082500        MOVE 1 TO W-OV-HEAD                                               
082600     ELSE                                                                 
082700        MOVE W-FIELD-4 TO W-STRIP-FIELD                                   
082800        PERFORM C111-CALC-TRIM-LEN                                        
082900        PERFORM C150-PARSE-SMALL-INT                                      
083000        IF NOT OV-NUM-VALID OR                                            
083100           (W-OV-NUM NOT = 1 AND W-OV-NUM NOT = 2)                        
083200           DISPLAY "Fataler Fehler: ungueltiges HEAD >" W-FIELD-4         
083300                   "< in STACKFILE, Zeile " WS-STACK-LINE-NO              
083400           SET PRG-ABBRUCH TO TRUE                                        
083500           EXIT SECTION                                                   
083600        END-IF                                                            
083700        MOVE W-OV-NUM TO W-OV-HEAD                                        
083800     END-IF                                                               
083900                                                                          
084000     IF W-FIELD-5 = SPACES                                                
084100        MOVE ZERO TO W-OV-ROT                                             
084200     ELSE                                                                 
084300        MOVE W-FIELD-5 TO W-DEC-TEXT                                      
084400        PERFORM C320-PARSE-DECIMAL                                        
084500        IF NOT DEC-VALID                                                  
084600           DISPLAY "Fataler Fehler: ungueltiges ROT-OFFS >"               
084700                   W-FIELD-5                                              
084800                   "< in STACKFILE, Zeile " WS-STACK-LINE-NO              
084900           SET PRG-ABBRUCH TO TRUE                                        
085000           EXIT SECTION                                                   
085100        END-IF                                                            
085200        MOVE W-DEC-VALUE TO W-OV-ROT                                      
085300     END-IF                                                               
085400     .                                                                    
085500 C130-99.                                                                 
085600     EXIT.                                                                
085700                                                                          
085800******************************************************************        
085900* Geprueften Stackeintrag in STACK-TABLE einstellen                       
086000******************************************************************        
086100 C140-STORE-STACK-ENTRY SECTION.                                          
086200 C140-00.                                                                 
086300     IF WS-STACK-COUNT >= WS-MAX-STACK                                    
086400        DISPLAY "Fataler Fehler: mehr als " WS-MAX-STACK                  
086500                " Eintraege in STACKFILE"                                 
086600        SET PRG-ABBRUCH TO TRUE                                           
086700        EXIT SECTION                                                      
086800     END-IF                                                               
086900                                                                          
087000     ADD 1 TO WS-STACK-COUNT                                              
087100     SET STK-IX TO WS-STACK-COUNT                                         
087200     MOVE W-FIELD-1          TO STK-PART-NAME (STK-IX)                    
087300     MOVE W-OV-STKNUM   TO STK-NUM       (STK-IX)                         
087400     MOVE W-OV-FEED     TO STK-FEED      (STK-IX)                         
087500     MOVE W-OV-HEAD     TO STK-HEAD      (STK-IX)                         
087600     MOVE W-OV-ROT      TO STK-ROT-OFFS  (STK-IX)                         
087700     MOVE "N"                TO STK-USED-SW   (STK-IX)                    
087800     .                                                                    
087900 C140-99.                                                                 
088000     EXIT.                                                                
088100                                                                          
088200******************************************************************        
088300* Ermittelt Kleinzahl aus W-STRIP-FIELD(1:C4-LEN), 1-4 Ziffern            
088400* (Mehrzweck-Hilfsfeld W-OV-NUM / OV-NUM-VALID)                           
088500******************************************************************        
088600 C150-PARSE-SMALL-INT SECTION.                                            
088700 C150-00.                                                                 
088800     MOVE "N" TO W-OV-NUM-OK-SW                                           
088900     MOVE ZERO TO W-OV-NUM                                                
089000     IF C4-LEN = ZERO OR C4-LEN > 4                                       
089100        EXIT SECTION                                                      
089200     END-IF                                                               
089300     IF W-STRIP-FIELD (1:C4-LEN) NOT NUMERIC                              
089400        EXIT SECTION                                                      
089500     END-IF                                                               
089600     MOVE W-STRIP-FIELD (1:C4-LEN) TO W-OV-NUM                            
089700     MOVE "Y" TO W-OV-NUM-OK-SW                                           
089800     .                                                                    
089900 C150-99.                                                                 
090000     EXIT.                                                                
090100                                                                          
090200******************************************************************        
090300* GENDIRF-Direktive zerlegen und an zustaendigen Abschnitt                
090400* weiterleiten: STACK/FEED/HEAD/ROT (Override), CALIB, LAYER              
090500******************************************************************        
090600 C200-APPLY-DIRECTIVE SECTION.                                            
090700 C200-00.                                                                 
090800     MOVE DIR-REC TO W-LINE-BUFFER                                        
090900     PERFORM C105-FIND-FIRST-CHAR                                         
091000     IF C4-PTR = ZERO OR W-LINE-BUFFER (C4-PTR:1) = "#"                   
091100        EXIT SECTION                                                      
091200     END-IF                                                               
091300                                                                          
091400     MOVE SPACES TO W-DIR-CMD W-DIR-ARG                                   
091500     UNSTRING W-LINE-BUFFER (1:WS-DIR-REC-LEN) DELIMITED BY SPACE         
091600         INTO W-DIR-CMD, W-DIR-ARG                                        
091700     END-UNSTRING                                                         
091800     MOVE W-DIR-ARG TO W-STRIP-FIELD                                      
091900     PERFORM C113-STRIP-LEADING-BLANKS                                    
092000     MOVE W-STRIP-FIELD TO W-DIR-ARG                                      
092100                                                                          
092200     EVALUATE W-DIR-CMD                                                   
092300        WHEN "STACK"                                                      
092400        WHEN "FEED"                                                       
092500        WHEN "HEAD"                                                       
092600        WHEN "ROT"                                                        
092700           PERFORM C210-APPLY-OVERRIDE                                    
092800        WHEN "CALIB"                                                      
092900           PERFORM C230-APPLY-CALIB                                       
093000        WHEN "LAYER"                                                      
093100           PERFORM C240-APPLY-LAYER                                       
093200        WHEN OTHER                                                        
093300           DISPLAY "Warnung: unbekannte Direktive >" W-DIR-CMD            
093400                   "< in GENDIRF wird ignoriert"                          
093500     END-EVALUATE                                                         
093600     .                                                                    
093700 C200-99.                                                                 
093800     EXIT.                                                                
093900                                                                          
094000******************************************************************        
094100* Stack-Override anwenden: Argument ist PART-NAME:WERT, sucht             
094200* (oder legt mit Standardwerten an) den Stackeintrag PART-NAME            
094300* und ueberschreibt das zur Direktive passende Feld                       
094400******************************************************************        
094500 C210-APPLY-OVERRIDE SECTION.                                             
094600 C210-00.                                                                 
094700**  ---> PR2119 - Doppelpunkte werden jetzt ECHT gezaehlt (INSPECT        
094800**  ---> statt TALLYING IN, das bei nur 2 Empfangsfeldern bei             
094900**  ---> mehr als einem Doppelpunkt faelschlich auch 2 liefert);          
095000**  ---> anderes als genau 1 Doppelpunkt ist laut Vorgabe fatal,          
095100**  ---> keine Warnung mehr                                               
095200     MOVE ZERO TO C4-COLON-CNT                                            
095300     MOVE SPACES TO W-OV-PART W-OV-VALUE                                  
095400     INSPECT W-DIR-ARG TALLYING C4-COLON-CNT FOR ALL ":"                  
095500     IF C4-COLON-CNT NOT = 1                                              
095600        DISPLAY "Fataler Fehler: ungueltige " W-DIR-CMD                   
095700                "-Direktive >" W-DIR-ARG "< (nicht genau 1"               
095800                " Doppelpunkt)"                                           
095900        SET PRG-ABBRUCH TO TRUE                                           
096000        EXIT SECTION                                                      
096100     END-IF                                                               
096200                                                                          
096300     UNSTRING W-DIR-ARG DELIMITED BY ":"                                  
096400         INTO W-OV-PART, W-OV-VALUE                                       
096500     END-UNSTRING                                                         
096600     IF W-OV-PART = SPACES                                                
096700        DISPLAY "Fataler Fehler: ungueltige " W-DIR-CMD                   
096800                "-Direktive >" W-DIR-ARG "< (kein Bauteil)"               
096900        SET PRG-ABBRUCH TO TRUE                                           
097000        EXIT SECTION                                                      
097100     END-IF                                                               
097200                                                                          
097300     PERFORM C211-FIND-OR-CREATE-STACK                                    
097400     IF PRG-ABBRUCH                                                       
097500        EXIT SECTION                                                      
097600     END-IF                                                               
097700                                                                          
097800     PERFORM C220-APPLY-OVERRIDE-FIELD                                    
097900     .                                                                    
098000 C210-99.                                                                 
098100     EXIT.                                                                
098200                                                                          
098300******************************************************************        
098400* Stackeintrag W-OV-PART in STACK-TABLE suchen; nicht gefunden ->         
098500* neuer Eintrag mit Standardwerten wird angelegt (STACK-NUM 0 =           
098600* noch kein Platz zugeteilt, FEED 04, HEAD 1, ROT-OFFS 0)                 
098700******************************************************************        
098800 C211-FIND-OR-CREATE-STACK SECTION.                                       
098900 C211-00.                                                                 
099000     MOVE "N" TO W-MATCH-SW                                               
099100     SET STK-IX TO 1                                                      
099200     PERFORM C212-COMPARE-OV-STACK                                        
099300        VARYING STK-IX FROM 1 BY 1                                        
099400        UNTIL STK-IX > WS-STACK-COUNT OR STACK-MATCHED                    
099500     IF STACK-MATCHED                                                     
099600        EXIT SECTION                                                      
099700     END-IF                                                               
099800                                                                          
099900     IF WS-STACK-COUNT >= WS-MAX-STACK                                    
100000        DISPLAY "Fataler Fehler: mehr als " WS-MAX-STACK                  
100100                " Eintraege in STACKFILE/GENDIRF"                         
100200        SET PRG-ABBRUCH TO TRUE                                           
100300        EXIT SECTION                                                      
100400     END-IF                                                               
100500                                                                          
100600     ADD 1 TO WS-STACK-COUNT                                              
100700     SET STK-IX TO WS-STACK-COUNT                                         
100800**  ---> PR2119 - kein Stackplatz vergeben (Vorgabe: Direktive            
100900**  ---> fuer unbekanntes Bauteil legt Eintrag OHNE Platznummer           
101000**  ---> an); vorher WS-STACK-COUNT, das > 60 werden und mit              
101100**  ---> einer echten Platznummer kollidieren konnte                      
101200     MOVE W-OV-PART        TO STK-PART-NAME (STK-IX)                      
101300     MOVE ZERO             TO STK-NUM       (STK-IX)                      
101400     MOVE 04               TO STK-FEED      (STK-IX)                      
101500     MOVE 1                TO STK-HEAD      (STK-IX)                      
101600     MOVE ZERO             TO STK-ROT-OFFS  (STK-IX)                      
101700     MOVE "N"              TO STK-USED-SW   (STK-IX)                      
101800     .                                                                    
101900 C211-99.                                                                 
102000     EXIT.                                                                
102100                                                                          
102200 C212-COMPARE-OV-STACK SECTION.                                           
102300 C212-00.                                                                 
102400     IF STK-PART-NAME (STK-IX) = W-OV-PART                                
102500        MOVE "Y" TO W-MATCH-SW                                            
102600     END-IF                                                               
102700     .                                                                    
102800 C212-99.                                                                 
102900     EXIT.                                                                
103000                                                                          
103100******************************************************************        
103200* Das zur Direktive (STACK/FEED/HEAD/ROT) passende Stackfeld              
103300* des gefundenen/angelegten Eintrags mit W-OV-VALUE ueberschreiben        
103400******************************************************************        
103500 C220-APPLY-OVERRIDE-FIELD SECTION.                                       
103600 C220-00.                                                                 
103700     MOVE W-OV-VALUE TO W-STRIP-FIELD                                     
103800     PERFORM C111-CALC-TRIM-LEN                                           
103900                                                                          
104000     EVALUATE W-DIR-CMD                                                   
104100        WHEN "STACK"                                                      
104200           PERFORM C150-PARSE-SMALL-INT                                   
104300           IF NOT OV-NUM-VALID OR W-OV-NUM < 1 OR W-OV-NUM > 60           
104400              DISPLAY "Warnung: ungueltige STACK-Direktive >"             
104500                      W-DIR-ARG "< ignoriert"                             
104600           ELSE                                                           
104700              MOVE W-OV-NUM TO STK-NUM (STK-IX)                           
104800           END-IF                                                         
104900        WHEN "FEED"                                                       
105000           PERFORM C150-PARSE-SMALL-INT                                   
105100           IF NOT OV-NUM-VALID OR NOT (W-OV-NUM = 02                      
105200                 OR W-OV-NUM = 04 OR W-OV-NUM = 08                        
105300                 OR W-OV-NUM = 12 OR W-OV-NUM = 16                        
105400                 OR W-OV-NUM = 24)                                        
105500              DISPLAY "Warnung: ungueltige FEED-Direktive >"              
105600                      W-DIR-ARG "< ignoriert"                             
105700           ELSE                                                           
105800              MOVE W-OV-NUM TO STK-FEED (STK-IX)                          
105900           END-IF                                                         
106000        WHEN "HEAD"                                                       
106100           PERFORM C150-PARSE-SMALL-INT                                   
106200           IF NOT OV-NUM-VALID OR                                         
106300              (W-OV-NUM NOT = 1 AND W-OV-NUM NOT = 2)                     
106400              DISPLAY "Warnung: ungueltige HEAD-Direktive >"              
106500                      W-DIR-ARG "< ignoriert"                             
106600           ELSE                                                           
106700              MOVE W-OV-NUM TO STK-HEAD (STK-IX)                          
106800           END-IF                                                         
106900        WHEN "ROT"                                                        
107000           MOVE W-OV-VALUE TO W-DEC-TEXT                                  
107100           PERFORM C320-PARSE-DECIMAL                                     
107200           IF NOT DEC-VALID                                               
107300              DISPLAY "Warnung: ungueltige ROT-Direktive >"               
107400                      W-DIR-ARG "< ignoriert"                             
107500           ELSE                                                           
107600              MOVE W-DEC-VALUE TO STK-ROT-OFFS (STK-IX)                   
107700           END-IF                                                         
107800     END-EVALUATE                                                         
107900     .                                                                    
108000 C220-99.                                                                 
108100     EXIT.                                                                
108200                                                                          
108300******************************************************************        
108400* CALIB-Direktive: Argument X:Y, Kalibrierpunkt in CALIB-TABLE            
108500******************************************************************        
108600 C230-APPLY-CALIB SECTION.                                                
108700 C230-00.                                                                 
108800     MOVE ZERO TO C4-COLON-CNT                                            
108900     MOVE SPACES TO W-DIR-ARG-LO W-DIR-ARG-HI                             
109000     UNSTRING W-DIR-ARG DELIMITED BY ":"                                  
109100         INTO W-DIR-ARG-LO, W-DIR-ARG-HI                                  
109200         TALLYING IN C4-COLON-CNT                                         
109300     END-UNSTRING                                                         
109400     IF C4-COLON-CNT NOT = 2                                              
109500        DISPLAY "Warnung: ungueltige CALIB-Direktive >"                   
109600                W-DIR-ARG "< ignoriert"                                   
109700        EXIT SECTION                                                      
109800     END-IF                                                               
109900                                                                          
110000     IF WS-CALIB-COUNT >= WS-MAX-CALIB                                    
110100        DISPLAY "Fataler Fehler: mehr als " WS-MAX-CALIB                  
110200                " Kalibrierpunkte in GENDIRF"                             
110300        SET PRG-ABBRUCH TO TRUE                                           
110400        EXIT SECTION                                                      
110500     END-IF                                                               
110600                                                                          
110700     MOVE W-DIR-ARG-LO TO W-DEC-TEXT                                      
110800     PERFORM C320-PARSE-DECIMAL                                           
110900     IF NOT DEC-VALID                                                     
111000        DISPLAY "Warnung: ungueltige CALIB-Direktive >"                   
111100                W-DIR-ARG "< ignoriert"                                   
111200        EXIT SECTION                                                      
111300     END-IF                                                               
111400     MOVE W-DEC-VALUE TO W-CALIB-X                                        
111500                                                                          
111600     MOVE W-DIR-ARG-HI TO W-DEC-TEXT                                      
111700     PERFORM C320-PARSE-DECIMAL                                           
111800     IF NOT DEC-VALID                                                     
111900        DISPLAY "Warnung: ungueltige CALIB-Direktive >"                   
112000                W-DIR-ARG "< ignoriert"                                   
112100        EXIT SECTION                                                      
112200     END-IF                                                               
112300     MOVE W-DEC-VALUE TO W-CALIB-Y                                        
112400                                                                          
112500     ADD 1 TO WS-CALIB-COUNT                                              
112600     SET CALIB-IX TO WS-CALIB-COUNT                                       
112700     MOVE W-CALIB-X TO CALIB-X (CALIB-IX)                                 
112800     MOVE W-CALIB-Y TO CALIB-Y (CALIB-IX)                                 
112900     .                                                                    
113000 C230-99.                                                                 
113100     EXIT.                                                                
113200                                                                          
113300******************************************************************        
113400* LAYER-Direktive: Argument T/TOP oder B/BOTTOM, legt die                 
113500* auszuwaehlende Lage fest und sperrt sie gegen den Standardwert          
113600* (Lage der ersten gelesenen Positionszeile)                              
113700******************************************************************        
113800 C240-APPLY-LAYER SECTION.                                                
113900 C240-00.                                                                 
114000     MOVE W-DIR-ARG (1:1) TO LAYER-KIND                                   
114100     IF LAYER-IS-TOP OR LAYER-IS-BOTTOM                                   
114200        SET LAYER-FIXED TO TRUE                                           
114300     ELSE                                                                 
114400        DISPLAY "Warnung: ungueltige LAYER-Direktive >"                   
114500                W-DIR-ARG "< ignoriert"                                   
114600        MOVE SPACE TO LAYER-KIND                                          
114700     END-IF                                                               
114800     .                                                                    
114900 C240-99.                                                                 
115000     EXIT.                                                                
115100                                                                          
115200******************************************************************        
115300* Eine Zeile der Positionsliste verarbeiten: zerlegen, REF                
115400* pruefen, VALUE normalisieren, DNP/Lage filtern, im Stack suchen,        
115500* bei Treffer das Teil in PART-TABLE einstellen                           
115600******************************************************************        
115700 C300-PROCESS-POS-LINE SECTION.                                           
115800 C300-00.                                                                 
115900     ADD 1 TO WS-POS-LINE-NO                                              
116000     PERFORM C310-SPLIT-7-FIELDS                                          
116100     IF PRG-ABBRUCH                                                       
116200        EXIT SECTION                                                      
116300     END-IF                                                               
116400                                                                          
116500     MOVE W-FIELD-1 TO W-REF                                              
116600     PERFORM C120-PARSE-REF                                               
116700     IF NOT REF-NUM-VALID                                                 
116800        DISPLAY "Fataler Fehler: ungueltiges REF >" W-FIELD-1             
116900                "< in POSFILE, Zeile " WS-POS-LINE-NO                     
117000        SET PRG-ABBRUCH TO TRUE                                           
117100        EXIT SECTION                                                      
117200     END-IF                                                               
117300                                                                          
117400     MOVE W-FIELD-2 TO W-VALUE                                            
117500     PERFORM C330-NORMALIZE-VALUE                                         
117600                                                                          
117700     MOVE W-FIELD-7 TO W-LAYER                                            
117800     IF W-LAYER NOT = "top" AND W-LAYER NOT = "bottom"                    
117900        DISPLAY "Fataler Fehler: ungueltiges LAYER >" W-FIELD-7           
118000                "< in POSFILE, Zeile " WS-POS-LINE-NO                     
118100        SET PRG-ABBRUCH TO TRUE                                           
118200        EXIT SECTION                                                      
118300     END-IF                                                               
118400                                                                          
118500     PERFORM C340-RESOLVE-LAYER                                           
118600                                                                          
118700     IF (W-LAYER = "top"    AND NOT LAYER-IS-TOP)   OR                    
118800        (W-LAYER = "bottom" AND NOT LAYER-IS-BOTTOM) OR                   
118900        W-VALUE (1:3) = "DNP"                                             
119000        EXIT SECTION                                                      
119100     END-IF                                                               
119200                                                                          
119300     MOVE W-FIELD-4 TO W-DEC-TEXT                                         
119400     PERFORM C320-PARSE-DECIMAL                                           
119500     MOVE W-DEC-VALUE TO W-XPOS                                           
119600     MOVE W-FIELD-5 TO W-DEC-TEXT                                         
119700     PERFORM C320-PARSE-DECIMAL                                           
119800     MOVE W-DEC-VALUE TO W-YPOS                                           
119900     MOVE W-FIELD-6 TO W-DEC-TEXT                                         
120000     PERFORM C320-PARSE-DECIMAL                                           
120100     MOVE W-DEC-VALUE TO W-ROT                                            
120200                                                                          
120300     PERFORM C350-LOOKUP-STACK                                            
120400     IF NOT STACK-MATCHED                                                 
120500        PERFORM C360-WARN-NOT-IN-STACK                                    
120600        EXIT SECTION                                                      
120700     END-IF                                                               
120800                                                                          
120900     PERFORM C370-STORE-PART                                              
121000     .                                                                    
121100 C300-99.                                                                 
121200     EXIT.                                                                
121300                                                                          
121400******************************************************************        
121500* Zerlegen einer Positionszeile in 7 CSV-Felder, Anfuehrungs-             
121600* zeichen/Blanks an den Feldraendern entfernen                            
121700******************************************************************        
121800 C310-SPLIT-7-FIELDS SECTION.                                             
121900 C310-00.                                                                 
122000     MOVE POS-REC TO W-LINE-BUFFER                                        
122100     MOVE ZERO TO W-FIELD-TOT                                             
122200     MOVE SPACES TO W-FIELD-1 W-FIELD-2 W-FIELD-3 W-FIELD-4               
122300     MOVE SPACES TO W-FIELD-5 W-FIELD-6 W-FIELD-7 W-FIELD-8-CHK           
122400**  ---> 8. Auffangfeld: faengt ueberzaehlige Felder ab (PR2104 -         
122500**  ---> TALLYING IN zaehlt nur gefuellte Empfangsfelder, keine           
122600**  ---> Kommas; ohne das 8. Feld blieb eine Zeile mit MEHR als           
122700**  ---> 7 Feldern unentdeckt und wurde hinten abgeschnitten)             
122800     UNSTRING W-LINE-BUFFER (1:WS-POS-REC-LEN) DELIMITED BY ","           
122900         INTO W-FIELD-1, W-FIELD-2, W-FIELD-3, W-FIELD-4,                 
123000              W-FIELD-5, W-FIELD-6, W-FIELD-7, W-FIELD-8-CHK              
123100         TALLYING IN W-FIELD-TOT                                          
123200     END-UNSTRING                                                         
123300                                                                          
123400     IF W-FIELD-TOT NOT = 7                                               
123500        DISPLAY "Fataler Fehler: nicht 7 Felder in POSFILE,"              
123600                " Zeile " WS-POS-LINE-NO                                  
123700        SET PRG-ABBRUCH TO TRUE                                           
123800        EXIT SECTION                                                      
123900     END-IF                                                               
124000                                                                          
124100     MOVE W-FIELD-1 TO W-STRIP-FIELD                                      
124200     PERFORM C116-TRIM-QUOTE-BLANK                                        
124300     MOVE W-STRIP-FIELD TO W-FIELD-1                                      
124400     MOVE W-FIELD-2 TO W-STRIP-FIELD                                      
124500     PERFORM C116-TRIM-QUOTE-BLANK                                        
124600     MOVE W-STRIP-FIELD TO W-FIELD-2                                      
124700     MOVE W-FIELD-3 TO W-STRIP-FIELD                                      
124800     PERFORM C116-TRIM-QUOTE-BLANK                                        
124900     MOVE W-STRIP-FIELD TO W-FIELD-3                                      
125000     MOVE W-FIELD-4 TO W-STRIP-FIELD                                      
125100     PERFORM C116-TRIM-QUOTE-BLANK                                        
125200     MOVE W-STRIP-FIELD TO W-FIELD-4                                      
125300     MOVE W-FIELD-5 TO W-STRIP-FIELD                                      
125400     PERFORM C116-TRIM-QUOTE-BLANK                                        
125500     MOVE W-STRIP-FIELD TO W-FIELD-5                                      
125600     MOVE W-FIELD-6 TO W-STRIP-FIELD                                      
125700     PERFORM C116-TRIM-QUOTE-BLANK                                        
125800     MOVE W-STRIP-FIELD TO W-FIELD-6                                      
125900     MOVE W-FIELD-7 TO W-STRIP-FIELD                                      
126000     PERFORM C116-TRIM-QUOTE-BLANK                                        
126100     MOVE W-STRIP-FIELD TO W-FIELD-7                                      
126200     .                                                                    
126300 C310-99.                                                                 
126400     EXIT.                                                                
126500                                                                          
126600******************************************************************        
126700* Dezimaltext (W-DEC-TEXT, bis 4 Nachkommastellen) in W-DEC-VALUE         
126800* wandeln; Vorzeichen, optionaler Punkt; W-DEC-OK-SW/DEC-VALID            
126900* zeigt                                                                   
127000* Erfolg; bei Erfolg ist W-DEC-VALUE das Ergebnis                         
127100******************************************************************        
127200 C320-PARSE-DECIMAL SECTION.                                              
127300 C320-00.                                                                 
127400     MOVE "N" TO W-DEC-OK-SW W-DEC-NEG-SW                                 
127500     MOVE ZERO TO W-DEC-VALUE                                             
127600     MOVE W-DEC-TEXT TO W-STRIP-FIELD                                     
127700     PERFORM C113-STRIP-LEADING-BLANKS                                    
127800     PERFORM C111-CALC-TRIM-LEN                                           
127900     IF C4-LEN = ZERO                                                     
128000        EXIT SECTION                                                      
128100     END-IF                                                               
128200                                                                          
128300     MOVE SPACES TO W-DEC-SCRATCH                                         
128400     IF W-STRIP-FIELD (1:1) = "-"                                         
128500        SET DEC-NEG TO TRUE                                               
128600        IF C4-LEN < 2                                                     
128700           EXIT SECTION                                                   
128800        END-IF                                                            
128900        COMPUTE C4-I2 = C4-LEN - 1                                        
129000        MOVE W-STRIP-FIELD (2:C4-I2) TO W-DEC-SCRATCH                     
129100     ELSE                                                                 
129200        MOVE W-STRIP-FIELD (1:C4-LEN) TO W-DEC-SCRATCH                    
129300     END-IF                                                               
129400                                                                          
129500     MOVE ZERO TO C4-I1                                                   
129600     MOVE SPACES TO W-DEC-INT-TEXT W-DEC-FRAC-TEXT                        
129700     UNSTRING W-DEC-SCRATCH DELIMITED BY "."                              
129800         INTO W-DEC-INT-TEXT, W-DEC-FRAC-TEXT                             
129900         TALLYING IN C4-I1                                                
130000     END-UNSTRING                                                         
130100                                                                          
130200     MOVE W-DEC-INT-TEXT TO W-STRIP-FIELD                                 
130300     PERFORM C111-CALC-TRIM-LEN                                           
130400     IF C4-LEN = ZERO                                                     
130500        MOVE ZERO TO W-DEC-INT-NUM                                        
130600     ELSE                                                                 
130700        IF W-STRIP-FIELD (1:C4-LEN) NOT NUMERIC                           
130800           EXIT SECTION                                                   
130900        END-IF                                                            
131000        MOVE W-DEC-INT-TEXT TO W-DEC-INT-NUM                              
131100     END-IF                                                               
131200                                                                          
131300     INSPECT W-DEC-FRAC-TEXT REPLACING ALL SPACE BY "0"                   
131400     IF W-DEC-FRAC-TEXT NOT NUMERIC                                       
131500        EXIT SECTION                                                      
131600     END-IF                                                               
131700     MOVE W-DEC-FRAC-TEXT TO W-DEC-FRAC-NUM                               
131800                                                                          
131900     COMPUTE W-DEC-VALUE ROUNDED =                                        
132000             W-DEC-INT-NUM + (W-DEC-FRAC-NUM / 10000)                     
132100     IF DEC-NEG                                                           
132200        COMPUTE W-DEC-VALUE = W-DEC-VALUE * -1                            
132300     END-IF                                                               
132400     SET DEC-VALID TO TRUE                                                
132500     .                                                                    
132600 C320-99.                                                                 
132700     EXIT.                                                                
132800                                                                          
132900******************************************************************        
133000* Werteinheit ergaenzen: nur fuer REF-Typ C/L/R, und nur wenn             
133100* W-VALUE aus Ziffern mit hoechstens einem Einheitenbuchstaben            
133200* (G/M/k/m/u/n/p/f) besteht - sonst bleibt W-VALUE unveraendert           
133300******************************************************************        
133400 C330-NORMALIZE-VALUE SECTION.                                            
133500 C330-00.                                                                 
133600     IF W-REF-TYPE NOT = "C" AND W-REF-TYPE NOT = "L"                     
133700        AND W-REF-TYPE NOT = "R"                                          
133800        EXIT SECTION                                                      
133900     END-IF                                                               
134000                                                                          
134100     MOVE W-VALUE TO W-STRIP-FIELD                                        
134200     PERFORM C111-CALC-TRIM-LEN                                           
134300     IF C4-LEN = ZERO                                                     
134400        EXIT SECTION                                                      
134500     END-IF                                                               
134600                                                                          
134700     MOVE ZERO TO C4-LETTER-CNT                                           
134800     MOVE "N" TO W-VALUE-OK-SW                                            
134900     PERFORM C331-SCAN-VALUE-NORMALIZE                                    
135000        VARYING C4-I1 FROM 1 BY 1                                         
135100        UNTIL C4-I1 > C4-LEN OR W-VALUE-OK-SW = "X"                       
135200     IF W-VALUE-OK-SW = "X"                                               
135300        EXIT SECTION                                                      
135400     END-IF                                                               
135500     SET VALUE-FORMAT-OK TO TRUE                                          
135600                                                                          
135700     EVALUATE TRUE                                                        
135800        WHEN W-REF-TYPE = "C"                                             
135900           MOVE "F"   TO W-UNIT-LETTER                                    
136000           MOVE 1      TO W-VALUE-LEN                                     
136100        WHEN W-REF-TYPE = "L"                                             
136200           MOVE "H"   TO W-UNIT-LETTER                                    
136300           MOVE 1      TO W-VALUE-LEN                                     
136400        WHEN W-REF-TYPE = "R"                                             
136500           MOVE 3      TO W-VALUE-LEN                                     
136600     END-EVALUATE                                                         
136700                                                                          
136800     IF C4-LEN + W-VALUE-LEN > 40                                         
136900        EXIT SECTION                                                      
137000     END-IF                                                               
137100                                                                          
137200     IF W-REF-TYPE = "R"                                                  
137300        MOVE "Ohm" TO W-VALUE (C4-LEN + 1:3)                              
137400     ELSE                                                                 
137500        MOVE W-UNIT-LETTER TO W-VALUE (C4-LEN + 1:1)                      
137600     END-IF                                                               
137700     .                                                                    
137800 C330-99.                                                                 
137900     EXIT.                                                                
138000                                                                          
138100******************************************************************        
138200* Hilfsabschnitt zu C330: prueft ein Zeichen von W-STRIP-FIELD -          
138300* Ziffer ist immer erlaubt, ein Einheitenbuchstabe hoechstens             
138400* einmal, jedes andere Zeichen bricht die Pruefung ab                     
138500* (W-VALUE-OK-SW = "X")                                                   
138600* = "X")                                                                  
138700******************************************************************        
138800 C331-SCAN-VALUE-NORMALIZE SECTION.                                       
138900 C331-00.                                                                 
139000     IF W-STRIP-FIELD (C4-I1:1) NUMERIC                                   
139100        CONTINUE                                                          
139200     ELSE                                                                 
139300        IF (W-STRIP-FIELD (C4-I1:1) = "G" OR "M" OR "k" OR "m"            
139400              OR "u" OR "n" OR "p" OR "f")                                
139500           AND C4-LETTER-CNT = ZERO                                       
139600           ADD 1 TO C4-LETTER-CNT                                         
139700        ELSE                                                              
139800           MOVE "X" TO W-VALUE-OK-SW                                      
139900        END-IF                                                            
140000     END-IF                                                               
140100     .                                                                    
140200 C331-99.                                                                 
140300     EXIT.                                                                
140400                                                                          
140500******************************************************************        
140600* Zu bestueckende Lage festlegen, falls noch nicht durch eine             
140700* LAYER-Direktive gesperrt: Lage der ersten gelesenen                     
140800* Positionszeile wird zum Standardwert                                    
140900******************************************************************        
141000 C340-RESOLVE-LAYER SECTION.                                              
141100 C340-00.                                                                 
141200     IF LAYER-FIXED OR WS-POS-LINE-NO NOT = 1                             
141300        EXIT SECTION                                                      
141400     END-IF                                                               
141500                                                                          
141600     IF W-LAYER = "top"                                                   
141700        SET LAYER-IS-TOP TO TRUE                                          
141800     ELSE                                                                 
141900        SET LAYER-IS-BOTTOM TO TRUE                                       
142000     END-IF                                                               
142100     SET LAYER-FIXED TO TRUE                                              
142200     .                                                                    
142300 C340-99.                                                                 
142400     EXIT.                                                                
142500                                                                          
142600******************************************************************        
142700* W-VALUE in STACK-TABLE suchen (lineare Suche); bei Treffer              
142800* STK-IX zeigt auf den Eintrag, STACK-MATCHED ist gesetzt                 
142900******************************************************************        
143000 C350-LOOKUP-STACK SECTION.                                               
143100 C350-00.                                                                 
143200     MOVE "N" TO W-MATCH-SW                                               
143300     PERFORM C351-COMPARE-STACK-ENTRY                                     
143400        VARYING STK-IX FROM 1 BY 1                                        
143500        UNTIL STK-IX > WS-STACK-COUNT OR STACK-MATCHED                    
143600     .                                                                    
143700 C350-99.                                                                 
143800     EXIT.                                                                
143900                                                                          
144000 C351-COMPARE-STACK-ENTRY SECTION.                                        
144100 C351-00.                                                                 
144200     IF STK-PART-NAME (STK-IX) = W-VALUE                                  
144300        SET STK-USED (STK-IX) TO TRUE                                     
144400        SET STACK-MATCHED     TO TRUE                                     
144500     END-IF                                                               
144600     .                                                                    
144700 C351-99.                                                                 
144800     EXIT.                                                                
144900                                                                          
145000******************************************************************        
145100* Warnung "nicht im Stack" einmal je unterschiedlichem W-VALUE            
145200******************************************************************        
145300 C360-WARN-NOT-IN-STACK SECTION.                                          
145400 C360-00.                                                                 
145500     MOVE "N" TO W-WARN-FOUND-SW                                          
145600     PERFORM C361-COMPARE-WARN-ENTRY                                      
145700        VARYING WARN-IX FROM 1 BY 1                                       
145800        UNTIL WARN-IX > WS-WARN-COUNT OR WARN-ALREADY                     
145900     IF WARN-ALREADY                                                      
146000        EXIT SECTION                                                      
146100     END-IF                                                               
146200                                                                          
146300     DISPLAY "Warning: part " W-VALUE                                     
146400             " is not in machine stack, skipping"                         
146500                                                                          
146600     IF WS-WARN-COUNT < WS-MAX-WARN                                       
146700        ADD 1 TO WS-WARN-COUNT                                            
146800        SET WARN-IX TO WS-WARN-COUNT                                      
146900        MOVE W-VALUE TO WARN-VALUE (WARN-IX)                              
147000     END-IF                                                               
147100     .                                                                    
147200 C360-99.                                                                 
147300     EXIT.                                                                
147400                                                                          
147500 C361-COMPARE-WARN-ENTRY SECTION.                                         
147600 C361-00.                                                                 
147700     IF WARN-VALUE (WARN-IX) = W-VALUE                                    
147800        SET WARN-ALREADY TO TRUE                                          
147900     END-IF                                                               
148000     .                                                                    
148100 C361-99.                                                                 
148200     EXIT.                                                                
148300                                                                          
148400******************************************************************        
148500* Geprueftes, im Stack gefundenes Teil in PART-TABLE einstellen;          
148600* Platzierwinkel = ROT + Stack-Rotationsoffset, Ordnungszahl =            
148700* Position des Stackeintrags (fuer die spaetere stabile                   
148800* Sortierung)                                                             
148900******************************************************************        
149000 C370-STORE-PART SECTION.                                                 
149100 C370-00.                                                                 
149200     IF WS-PART-COUNT >= WS-MAX-PARTS                                     
149300        DISPLAY "Fataler Fehler: mehr als " WS-MAX-PARTS                  
149400                " Teile in POSFILE"                                       
149500        SET PRG-ABBRUCH TO TRUE                                           
149600        EXIT SECTION                                                      
149700     END-IF                                                               
149800                                                                          
149900     ADD 1 TO WS-PART-COUNT                                               
150000     SET PART-IX TO WS-PART-COUNT                                         
150100     MOVE W-REF              TO PART-REF       (PART-IX)                  
150200     MOVE W-VALUE             TO PART-VALUE     (PART-IX)                 
150300     MOVE W-FIELD-3           TO PART-FOOTPRINT (PART-IX)                 
150400     MOVE W-XPOS              TO PART-X         (PART-IX)                 
150500     MOVE W-YPOS              TO PART-Y         (PART-IX)                 
150600     COMPUTE PART-ANGLE (PART-IX) ROUNDED =                               
150700             W-ROT + STK-ROT-OFFS (STK-IX)                                
150800     MOVE STK-HEAD (STK-IX)   TO PART-HEAD      (PART-IX)                 
150900     MOVE STK-NUM  (STK-IX)   TO PART-STKNUM    (PART-IX)                 
151000     SET  PART-ORDINAL (PART-IX) TO STK-IX                                
151100     .                                                                    
151200 C370-99.                                                                 
151300     EXIT.                                                                
151400                                                                          
151500******************************************************************        
151600* Jeden Stackeintrag, der von keinem Teil getroffen wurde, melden         
151700******************************************************************        
151800 C400-CHECK-UNUSED-STACK SECTION.                                         
151900 C400-00.                                                                 
152000     PERFORM C410-REPORT-IF-UNUSED                                        
152100        VARYING STK-IX FROM 1 BY 1                                        
152200        UNTIL STK-IX > WS-STACK-COUNT                                     
152300     .                                                                    
152400 C400-99.                                                                 
152500     EXIT.                                                                
152600                                                                          
152700 C410-REPORT-IF-UNUSED SECTION.                                           
152800 C410-00.                                                                 
152900     IF NOT STK-USED (STK-IX)                                             
153000        ADD 1 TO WS-UNUSED-COUNT                                          
153100        DISPLAY "Info: part " STK-PART-NAME (STK-IX)                      
153200                " in the machine stack is not used"                       
153300     END-IF                                                               
153400     .                                                                    
153500 C410-99.                                                                 
153600     EXIT.                                                                
153700                                                                          
153800******************************************************************        
153900* Stabiler Bubblesort der PART-TABLE nach PART-ORDINAL (Reihen-           
154000* folge der Stackdatei bleibt fuer gleiche Ordnungszahl erhalten)         
154100******************************************************************        
154200 C500-SORT-PARTS SECTION.                                                 
154300 C500-00.                                                                 
154400     IF WS-PART-COUNT < 2                                                 
154500        EXIT SECTION                                                      
154600     END-IF                                                               
154700     MOVE "N" TO W-SORT-DONE-SW                                           
154800     PERFORM C501-BUBBLE-PASS UNTIL SORT-DONE                             
154900     .                                                                    
155000 C500-99.                                                                 
155100     EXIT.                                                                
155200                                                                          
155300 C501-BUBBLE-PASS SECTION.                                                
155400 C501-00.                                                                 
155500     SET SORT-DONE TO TRUE                                                
155600     PERFORM C502-BUBBLE-COMPARE                                          
155700        VARYING PART-IX FROM 1 BY 1                                       
155800        UNTIL PART-IX > WS-PART-COUNT - 1                                 
155900     .                                                                    
156000 C501-99.                                                                 
156100     EXIT.                                                                
156200                                                                          
156300 C502-BUBBLE-COMPARE SECTION.                                             
156400 C502-00.                                                                 
156500     SET PART-IX2 TO PART-IX                                              
156600     SET PART-IX2 UP BY 1                                                 
156700     IF PART-ORDINAL (PART-IX) > PART-ORDINAL (PART-IX2)                  
156800        PERFORM C503-SWAP-PARTS                                           
156900        SET SORT-DONE TO FALSE                                            
157000     END-IF                                                               
157100     .                                                                    
157200 C502-99.                                                                 
157300     EXIT.                                                                
157400                                                                          
157500 C503-SWAP-PARTS SECTION.                                                 
157600 C503-00.                                                                 
157700     MOVE PART-REF       (PART-IX)  TO W-SWAP-REF                         
157800     MOVE PART-VALUE     (PART-IX)  TO W-SWAP-VALUE                       
157900     MOVE PART-FOOTPRINT (PART-IX)  TO W-SWAP-FOOT                        
158000     MOVE PART-X         (PART-IX)  TO W-SWAP-X                           
158100     MOVE PART-Y         (PART-IX)  TO W-SWAP-Y                           
158200     MOVE PART-ANGLE     (PART-IX)  TO W-SWAP-A                           
158300     MOVE PART-HEAD      (PART-IX)  TO W-SWAP-HEAD                        
158400     MOVE PART-STKNUM    (PART-IX)  TO W-SWAP-STKNUM                      
158500     MOVE PART-ORDINAL   (PART-IX)  TO W-SWAP-ORD                         
158600                                                                          
158700     MOVE PART-REF       (PART-IX2) TO PART-REF       (PART-IX)           
158800     MOVE PART-VALUE     (PART-IX2) TO PART-VALUE     (PART-IX)           
158900     MOVE PART-FOOTPRINT (PART-IX2) TO PART-FOOTPRINT (PART-IX)           
159000     MOVE PART-X         (PART-IX2) TO PART-X         (PART-IX)           
159100     MOVE PART-Y         (PART-IX2) TO PART-Y         (PART-IX)           
159200     MOVE PART-ANGLE     (PART-IX2) TO PART-ANGLE     (PART-IX)           
159300     MOVE PART-HEAD      (PART-IX2) TO PART-HEAD      (PART-IX)           
159400     MOVE PART-STKNUM    (PART-IX2) TO PART-STKNUM    (PART-IX)           
159500     MOVE PART-ORDINAL   (PART-IX2) TO PART-ORDINAL   (PART-IX)           
159600                                                                          
159700     MOVE W-SWAP-REF     TO PART-REF       (PART-IX2)                     
159800     MOVE W-SWAP-VALUE   TO PART-VALUE     (PART-IX2)                     
159900     MOVE W-SWAP-FOOT    TO PART-FOOTPRINT (PART-IX2)                     
160000     MOVE W-SWAP-X       TO PART-X         (PART-IX2)                     
160100     MOVE W-SWAP-Y       TO PART-Y         (PART-IX2)                     
160200     MOVE W-SWAP-A       TO PART-ANGLE     (PART-IX2)                     
160300     MOVE W-SWAP-HEAD    TO PART-HEAD      (PART-IX2)                     
160400     MOVE W-SWAP-STKNUM  TO PART-STKNUM    (PART-IX2)                     
160500     MOVE W-SWAP-ORD     TO PART-ORDINAL   (PART-IX2)                     
160600     .                                                                    
160700 C503-99.                                                                 
160800     EXIT.                                                                
160900                                                                          
161000******************************************************************        
161100* Vorzeichen der rohen X/Y-Koordinaten aller Teile ermitteln, um          
161200* die Lage des Platinen-Ursprungs (Ecke) zu bestimmen                     
161300******************************************************************        
161400 C600-DETECT-ORIGIN SECTION.                                              
161500 C600-00.                                                                 
161600     PERFORM C601-CLASSIFY-PART-SIGNS                                     
161700        VARYING PART-IX FROM 1 BY 1                                       
161800        UNTIL PART-IX > WS-PART-COUNT                                     
161900                                                                          
162000     IF SAW-X-POS AND SAW-X-NEG                                           
162100        DISPLAY "Fataler Fehler: Platinen-Ursprung nicht in"              
162200                " einer Ecke (X-Werte beiderseits Null)"                  
162300        SET PRG-ABBRUCH TO TRUE                                           
162400        EXIT SECTION                                                      
162500     END-IF                                                               
162600     IF SAW-Y-POS AND SAW-Y-NEG                                           
162700        DISPLAY "Fataler Fehler: Platinen-Ursprung nicht in"              
162800                " einer Ecke (Y-Werte beiderseits Null)"                  
162900        SET PRG-ABBRUCH TO TRUE                                           
163000        EXIT SECTION                                                      
163100     END-IF                                                               
163200                                                                          
163300     IF SAW-X-NEG AND NOT SAW-X-POS                                       
163400        SET SIGN-X-NEG TO TRUE                                            
163500     ELSE                                                                 
163600        SET SIGN-X-POS TO TRUE                                            
163700     END-IF                                                               
163800     IF SAW-Y-NEG AND NOT SAW-Y-POS                                       
163900        SET SIGN-Y-NEG TO TRUE                                            
164000     ELSE                                                                 
164100        SET SIGN-Y-POS TO TRUE                                            
164200     END-IF                                                               
164300                                                                          
164400     EVALUATE TRUE                                                        
164500        WHEN SIGN-X-POS AND SIGN-Y-POS                                    
164600           SET QUAD-IS-PP TO TRUE                                         
164700        WHEN SIGN-X-POS AND SIGN-Y-NEG                                    
164800           SET QUAD-IS-PM TO TRUE                                         
164900        WHEN SIGN-X-NEG AND SIGN-Y-POS                                    
165000           SET QUAD-IS-MP TO TRUE                                         
165100        WHEN OTHER                                                        
165200           SET QUAD-IS-MM TO TRUE                                         
165300     END-EVALUATE                                                         
165400     .                                                                    
165500 C600-99.                                                                 
165600     EXIT.                                                                
165700                                                                          
165800 C601-CLASSIFY-PART-SIGNS SECTION.                                        
165900 C601-00.                                                                 
166000     IF PART-X (PART-IX) > ZERO                                           
166100        SET SAW-X-POS TO TRUE                                             
166200     END-IF                                                               
166300     IF PART-X (PART-IX) < ZERO                                           
166400        SET SAW-X-NEG TO TRUE                                             
166500     END-IF                                                               
166600     IF PART-Y (PART-IX) > ZERO                                           
166700        SET SAW-Y-POS TO TRUE                                             
166800     END-IF                                                               
166900     IF PART-Y (PART-IX) < ZERO                                           
167000        SET SAW-Y-NEG TO TRUE                                             
167100     END-IF                                                               
167200     .                                                                    
167300 C601-99.                                                                 
167400     EXIT.                                                                
167500                                                                          
167600******************************************************************        
167700* Koordinaten/Winkel aller Teile in das Maschinenkoordinaten-             
167800* system transformieren (Ursprung links unten), dann Winkel               
167900* normalisieren und das Ergebnis auf X>=0/Y>=0 pruefen                    
168000******************************************************************        
168100 C700-TRANSFORM-PARTS SECTION.                                            
168200 C700-00.                                                                 
168300     PERFORM C710-TRANSFORM-ONE-PART                                      
168400        VARYING PART-IX FROM 1 BY 1                                       
168500        UNTIL PART-IX > WS-PART-COUNT OR PRG-ABBRUCH                      
168600     .                                                                    
168700 C700-99.                                                                 
168800     EXIT.                                                                
168900                                                                          
169000 C710-TRANSFORM-ONE-PART SECTION.                                         
169100 C710-00.                                                                 
169200     MOVE PART-X     (PART-IX) TO W-TX                                    
169300     MOVE PART-Y     (PART-IX) TO W-TY                                    
169400     MOVE PART-ANGLE (PART-IX) TO W-TA                                    
169500                                                                          
169600     EVALUATE TRUE                                                        
169700        WHEN QUAD-IS-PP                                                   
169800           CONTINUE                                                       
169900        WHEN QUAD-IS-PM                                                   
170000           COMPUTE PART-X (PART-IX) = ZERO - W-TY                         
170100           MOVE    W-TX              TO PART-Y (PART-IX)                  
170200           ADD     90                TO PART-ANGLE (PART-IX)              
170300        WHEN QUAD-IS-MP                                                   
170400           MOVE    W-TY              TO PART-X (PART-IX)                  
170500           COMPUTE PART-Y (PART-IX) = ZERO - W-TX                         
170600           ADD     270               TO PART-ANGLE (PART-IX)              
170700        WHEN QUAD-IS-MM                                                   
170800           COMPUTE PART-X (PART-IX) = ZERO - W-TX                         
170900           COMPUTE PART-Y (PART-IX) = ZERO - W-TY                         
171000           ADD     180               TO PART-ANGLE (PART-IX)              
171100     END-EVALUATE                                                         
171200                                                                          
171300     IF LAYER-IS-BOTTOM                                                   
171400        MOVE PART-X (PART-IX) TO W-TX                                     
171500        MOVE PART-Y (PART-IX) TO W-TY                                     
171600        MOVE W-TY             TO PART-X (PART-IX)                         
171700        MOVE W-TX             TO PART-Y (PART-IX)                         
171800     END-IF                                                               
171900                                                                          
172000     PERFORM C730-NORMALIZE-ANGLE                                         
172100        UNTIL PART-ANGLE (PART-IX) NOT > 180                              
172200                                                                          
172300     PERFORM C740-ASSERT-NONNEG                                           
172400     .                                                                    
172500 C710-99.                                                                 
172600     EXIT.                                                                
172700                                                                          
172800 C730-NORMALIZE-ANGLE SECTION.                                            
172900 C730-00.                                                                 
173000     SUBTRACT 360 FROM PART-ANGLE (PART-IX)                               
173100     .                                                                    
173200 C730-99.                                                                 
173300     EXIT.                                                                
173400                                                                          
173500 C740-ASSERT-NONNEG SECTION.                                              
173600 C740-00.                                                                 
173700     IF PART-X (PART-IX) < ZERO OR PART-Y (PART-IX) < ZERO                
173800        DISPLAY "Fataler Fehler: Teil " PART-REF (PART-IX)                
173900                " hat nach der Transformation negative"                   
174000                " Koordinaten"                                            
174100        SET PRG-ABBRUCH TO TRUE                                           
174200     END-IF                                                               
174300     .                                                                    
174400 C740-99.                                                                 
174500     EXIT.                                                                
174600                                                                          
174700******************************************************************        
174800* DPV-Jobdatei schreiben: Kopfbloecke, Stationstabelle,                   
174900* Panelkoordinate, Bauteiltabelle, Panel-Array (leer),                    
175000* PCB-Kalibrierflag, Kalibrierpunkte, Kalibrierfaktor                     
175100******************************************************************        
175200 D100-WRITE-DPV SECTION.                                                  
175300 D100-00.                                                                 
175400     PERFORM U200-TIMESTAMP                                               
175500     PERFORM D110-WRITE-HEADER                                            
175600     PERFORM D120-WRITE-STATION-TABLE                                     
175700     PERFORM D130-WRITE-PANEL-COORD                                       
175800     PERFORM D140-WRITE-COMPONENT-TABLE                                   
175900     PERFORM D150-WRITE-PANEL-ARRAY                                       
176000     PERFORM D160-WRITE-PCB-CALIB                                         
176100     PERFORM D170-WRITE-CALIB-POINTS                                      
176200     PERFORM D180-WRITE-CALIB-FACTOR                                      
176300     .                                                                    
176400 D100-99.                                                                 
176500     EXIT.                                                                
176600                                                                          
176700******************************************************************        
176800* Kopfbloecke: separated / FILE / PCBFILE / DATE / TIME / PANELYPE        
176900******************************************************************        
177000 D110-WRITE-HEADER SECTION.                                               
177100 D110-00.                                                                 
177200     STRING "separated" DELIMITED BY SIZE                                 
177300         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
177400     END-STRING                                                           
177500     PERFORM D900-WRITE-DPV-LINE                                          
177600                                                                          
177700     STRING "FILE," DELIMITED BY SIZE                                     
177800            K-OUT-NAME DELIMITED BY SPACE                                 
177900         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
178000     END-STRING                                                           
178100     PERFORM D900-WRITE-DPV-LINE                                          
178200                                                                          
178300     STRING "PCBFILE," DELIMITED BY SIZE                                  
178400            K-PCB-NAME DELIMITED BY SPACE                                 
178500         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
178600     END-STRING                                                           
178700     PERFORM D900-WRITE-DPV-LINE                                          
178800                                                                          
178900     MOVE SPACES TO D-DATE-LINE                                           
179000     STRING TAL-JHJJ DELIMITED BY SIZE "/" DELIMITED BY SIZE              
179100            TAL-MM   DELIMITED BY SIZE "/" DELIMITED BY SIZE              
179200            TAL-TT   DELIMITED BY SIZE                                    
179300         INTO D-DATE-LINE                                                 
179400     END-STRING                                                           
179500     STRING "DATE," DELIMITED BY SIZE                                     
179600            D-DATE-LINE DELIMITED BY SPACE                                
179700         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
179800     END-STRING                                                           
179900     PERFORM D900-WRITE-DPV-LINE                                          
180000                                                                          
180100     MOVE SPACES TO D-TIME-LINE                                           
180200     STRING TAL-HH DELIMITED BY SIZE ":" DELIMITED BY SIZE                
180300            TAL-MI DELIMITED BY SIZE ":" DELIMITED BY SIZE                
180400            TAL-SS DELIMITED BY SIZE                                      
180500         INTO D-TIME-LINE                                                 
180600     END-STRING                                                           
180700     STRING "TIME," DELIMITED BY SIZE                                     
180800            D-TIME-LINE DELIMITED BY SPACE                                
180900         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
181000     END-STRING                                                           
181100     PERFORM D900-WRITE-DPV-LINE                                          
181200                                                                          
181300     STRING "PANELYPE,0" DELIMITED BY SIZE                                
181400         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
181500     END-STRING                                                           
181600     PERFORM D900-WRITE-DPV-LINE                                          
181700     PERFORM D900-WRITE-DPV-LINE                                          
181800     .                                                                    
181900 D110-99.                                                                 
182000     EXIT.                                                                
182100                                                                          
182200******************************************************************        
182300* Stationstabelle: eine Zeile je Stackeintrag, in Stackreihenfolge        
182400******************************************************************        
182500 D120-WRITE-STATION-TABLE SECTION.                                        
182600 D120-00.                                                                 
182700     STRING "Table,No.,ID,DeltX,DeltY,FeedRates,Note,Height,"             
182800            "Speed,Status,SizeX,SizeY" DELIMITED BY SIZE                  
182900         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
183000     END-STRING                                                           
183100     PERFORM D900-WRITE-DPV-LINE                                          
183200     PERFORM D900-WRITE-DPV-LINE                                          
183300                                                                          
183400     PERFORM D121-WRITE-STATION-LINE                                      
183500        VARYING STK-IX FROM 1 BY 1                                        
183600        UNTIL STK-IX > WS-STACK-COUNT                                     
183700                                                                          
183800     PERFORM D900-WRITE-DPV-LINE                                          
183900     PERFORM D900-WRITE-DPV-LINE                                          
184000     .                                                                    
184100 D120-99.                                                                 
184200     EXIT.                                                                
184300                                                                          
184400 D121-WRITE-STATION-LINE SECTION.                                         
184500 D121-00.                                                                 
184600     COMPUTE D-CNT-EDIT = STK-IX - 1                                      
184700     STRING "Station," DELIMITED BY SIZE                                  
184800            D-CNT-EDIT DELIMITED BY SPACE "," DELIMITED BY SIZE           
184900         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
185000     END-STRING                                                           
185100     MOVE STK-NUM (STK-IX) TO D-CNT-EDIT                                  
185200     STRING D-CNT-EDIT DELIMITED BY SPACE                                 
185300            ",0,0," DELIMITED BY SIZE                                     
185400         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
185500     END-STRING                                                           
185600     MOVE STK-FEED (STK-IX) TO D-CNT-EDIT                                 
185700     STRING D-CNT-EDIT DELIMITED BY SPACE "," DELIMITED BY SIZE           
185800            STK-PART-NAME (STK-IX) DELIMITED BY SPACE                     
185900            ",0.5,0,6,0,0" DELIMITED BY SIZE                              
186000         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
186100     END-STRING                                                           
186200     PERFORM D900-WRITE-DPV-LINE                                          
186300     PERFORM D900-WRITE-DPV-LINE                                          
186400     .                                                                    
186500 D121-99.                                                                 
186600     EXIT.                                                                
186700                                                                          
186800******************************************************************        
186900* Panelkoordinate (Tisch ist kein Panel, daher fest 0,1,0,0)              
187000******************************************************************        
187100 D130-WRITE-PANEL-COORD SECTION.                                          
187200 D130-00.                                                                 
187300     STRING "Table,No.,ID,DeltX,DeltY" DELIMITED BY SIZE                  
187400         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
187500     END-STRING                                                           
187600     PERFORM D900-WRITE-DPV-LINE                                          
187700     PERFORM D900-WRITE-DPV-LINE                                          
187800                                                                          
187900     STRING "Panel_Coord,0,1,0,0" DELIMITED BY SIZE                       
188000         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
188100     END-STRING                                                           
188200     PERFORM D900-WRITE-DPV-LINE                                          
188300     PERFORM D900-WRITE-DPV-LINE                                          
188400     PERFORM D900-WRITE-DPV-LINE                                          
188500     PERFORM D900-WRITE-DPV-LINE                                          
188600     .                                                                    
188700 D130-99.                                                                 
188800     EXIT.                                                                
188900                                                                          
189000******************************************************************        
189100* Bauteiltabelle: eine Zeile je platziertem Teil, in Bestueck-            
189200* reihenfolge                                                             
189300******************************************************************        
189400 D140-WRITE-COMPONENT-TABLE SECTION.                                      
189500 D140-00.                                                                 
189600     STRING "Table,No.,ID,PHead,STNo.,DeltX,DeltY,Angle,Height,"          
189700            "Skip,Speed,Explain,Note" DELIMITED BY SIZE                   
189800         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
189900     END-STRING                                                           
190000     PERFORM D900-WRITE-DPV-LINE                                          
190100     PERFORM D900-WRITE-DPV-LINE                                          
190200                                                                          
190300     PERFORM D141-WRITE-COMPONENT-LINE                                    
190400        VARYING PART-IX FROM 1 BY 1                                       
190500        UNTIL PART-IX > WS-PART-COUNT                                     
190600                                                                          
190700     PERFORM D900-WRITE-DPV-LINE                                          
190800     PERFORM D900-WRITE-DPV-LINE                                          
190900     .                                                                    
191000 D140-99.                                                                 
191100     EXIT.                                                                
191200                                                                          
191300 D141-WRITE-COMPONENT-LINE SECTION.                                       
191400 D141-00.                                                                 
191500     COMPUTE D-CNT-EDIT = PART-IX - 1                                     
191600     STRING "EComponent," DELIMITED BY SIZE                               
191700            D-CNT-EDIT DELIMITED BY SPACE "," DELIMITED BY SIZE           
191800         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
191900     END-STRING                                                           
192000     COMPUTE D-CNT-EDIT = PART-IX                                         
192100     STRING D-CNT-EDIT DELIMITED BY SPACE "," DELIMITED BY SIZE           
192200         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
192300     END-STRING                                                           
192400     MOVE PART-HEAD (PART-IX) TO D-CNT-EDIT                               
192500     STRING D-CNT-EDIT DELIMITED BY SPACE "," DELIMITED BY SIZE           
192600         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
192700     END-STRING                                                           
192800     MOVE PART-STKNUM (PART-IX) TO D-CNT-EDIT                             
192900     STRING D-CNT-EDIT DELIMITED BY SPACE "," DELIMITED BY SIZE           
193000         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
193100     END-STRING                                                           
193200                                                                          
193300     COMPUTE D-COORD ROUNDED = PART-X (PART-IX)                           
193400     MOVE D-COORD TO W-STRIP-FIELD                                        
193500     PERFORM C113-STRIP-LEADING-BLANKS                                    
193600     STRING W-STRIP-FIELD DELIMITED BY SPACE "," DELIMITED BY SIZE        
193700         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
193800     END-STRING                                                           
193900     COMPUTE D-COORD ROUNDED = PART-Y (PART-IX)                           
194000     MOVE D-COORD TO W-STRIP-FIELD                                        
194100     PERFORM C113-STRIP-LEADING-BLANKS                                    
194200     STRING W-STRIP-FIELD DELIMITED BY SPACE "," DELIMITED BY SIZE        
194300         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
194400     END-STRING                                                           
194500     COMPUTE D-ANGLE ROUNDED = PART-ANGLE (PART-IX)                       
194600     MOVE D-ANGLE TO W-STRIP-FIELD                                        
194700     PERFORM C113-STRIP-LEADING-BLANKS                                    
194800     STRING W-STRIP-FIELD DELIMITED BY SPACE                              
194900            ",0.5,6,0," DELIMITED BY SIZE                                 
195000            PART-REF (PART-IX) DELIMITED BY SPACE ","                     
195100               DELIMITED BY SIZE                                          
195200            PART-VALUE (PART-IX) DELIMITED BY SPACE                       
195300         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
195400     END-STRING                                                           
195500     PERFORM D900-WRITE-DPV-LINE                                          
195600     PERFORM D900-WRITE-DPV-LINE                                          
195700     .                                                                    
195800 D141-99.                                                                 
195900     EXIT.                                                                
196000                                                                          
196100******************************************************************        
196200* Panel-Array: Tisch nutzt kein Panelmuster, Tabelle bleibt leer          
196300******************************************************************        
196400 D150-WRITE-PANEL-ARRAY SECTION.                                          
196500 D150-00.                                                                 
196600     STRING "Table,No.,ID,CenterX,CenterY,IntervalX,IntervalY,"           
196700            "NumX,NumY,Start" DELIMITED BY SIZE                           
196800         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
196900     END-STRING                                                           
197000     PERFORM D900-WRITE-DPV-LINE                                          
197100     PERFORM D900-WRITE-DPV-LINE                                          
197200     PERFORM D900-WRITE-DPV-LINE                                          
197300     PERFORM D900-WRITE-DPV-LINE                                          
197400     .                                                                    
197500 D150-99.                                                                 
197600     EXIT.                                                                
197700                                                                          
197800******************************************************************        
197900* PCB-Kalibrierflag: Kalibrierung ist immer aktiv (Flag 1)                
198000******************************************************************        
198100 D160-WRITE-PCB-CALIB SECTION.                                            
198200 D160-00.                                                                 
198300     STRING "Table,No.,nType,nAlg,nFinished" DELIMITED BY SIZE            
198400         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
198500     END-STRING                                                           
198600     PERFORM D900-WRITE-DPV-LINE                                          
198700     PERFORM D900-WRITE-DPV-LINE                                          
198800                                                                          
198900     STRING "PcbCalib,0,1,0,1" DELIMITED BY SIZE                          
199000         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
199100     END-STRING                                                           
199200     PERFORM D900-WRITE-DPV-LINE                                          
199300     PERFORM D900-WRITE-DPV-LINE                                          
199400     .                                                                    
199500 D160-99.                                                                 
199600     EXIT.                                                                
199700                                                                          
199800******************************************************************        
199900* Kalibrierpunkte: eine Zeile je Marke aus den CALIB-Direktiven           
200000******************************************************************        
200100 D170-WRITE-CALIB-POINTS SECTION.                                         
200200 D170-00.                                                                 
200300     STRING "Table,No.,ID,offsetX,offsetY,Note" DELIMITED BY SIZE         
200400         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
200500     END-STRING                                                           
200600     PERFORM D900-WRITE-DPV-LINE                                          
200700     PERFORM D900-WRITE-DPV-LINE                                          
200800                                                                          
200900     PERFORM D171-WRITE-CALIB-LINE                                        
201000        VARYING CALIB-IX FROM 1 BY 1                                      
201100        UNTIL CALIB-IX > WS-CALIB-COUNT                                   
201200                                                                          
201300     PERFORM D900-WRITE-DPV-LINE                                          
201400     .                                                                    
201500 D170-99.                                                                 
201600     EXIT.                                                                
201700                                                                          
201800 D171-WRITE-CALIB-LINE SECTION.                                           
201900 D171-00.                                                                 
202000     COMPUTE D-CNT-EDIT = CALIB-IX - 1                                    
202100     STRING "CalibPoint," DELIMITED BY SIZE                               
202200            D-CNT-EDIT DELIMITED BY SPACE "," DELIMITED BY SIZE           
202300         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
202400     END-STRING                                                           
202500     COMPUTE D-CNT-EDIT = CALIB-IX                                        
202600     STRING D-CNT-EDIT DELIMITED BY SPACE "," DELIMITED BY SIZE           
202700         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
202800     END-STRING                                                           
202900**  ---> PR2127 - kaufmaennisch runden statt abschneiden beim             
203000**  ---> Einpassen der 4-stelligen Eichpunkt-Koordinate                   
203100     COMPUTE D-COORD ROUNDED = CALIB-X (CALIB-IX)                         
203200     MOVE D-COORD TO W-STRIP-FIELD                                        
203300     PERFORM C113-STRIP-LEADING-BLANKS                                    
203400     STRING W-STRIP-FIELD DELIMITED BY SPACE "," DELIMITED BY SIZE        
203500         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
203600     END-STRING                                                           
203700     COMPUTE D-COORD ROUNDED = CALIB-Y (CALIB-IX)                         
203800     MOVE D-COORD TO W-STRIP-FIELD                                        
203900     PERFORM C113-STRIP-LEADING-BLANKS                                    
204000     STRING W-STRIP-FIELD DELIMITED BY SPACE                              
204100            ",Mark1" DELIMITED BY SIZE                                    
204200         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
204300     END-STRING                                                           
204400     PERFORM D900-WRITE-DPV-LINE                                          
204500     .                                                                    
204600 D171-99.                                                                 
204700     EXIT.                                                                
204800                                                                          
204900******************************************************************        
205000* Kalibrierfaktor: feste Maschinenkonstanten, aendern sich nicht          
205100* mit der Platine                                                         
205200******************************************************************        
205300 D180-WRITE-CALIB-FACTOR SECTION.                                         
205400 D180-00.                                                                 
205500     STRING "Table,No.,DeltX,DeltY,AlphaX,AlphaY,BetaX,BetaY,"            
205600            "DeltaAngle" DELIMITED BY SIZE                                
205700         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
205800     END-STRING                                                           
205900     PERFORM D900-WRITE-DPV-LINE                                          
206000     PERFORM D900-WRITE-DPV-LINE                                          
206100                                                                          
206200     STRING K-CALIB-FACTOR-1 DELIMITED BY SPACE                           
206300            K-CALIB-FACTOR-2 DELIMITED BY SPACE                           
206400         INTO W-LINE-BUFFER WITH POINTER WS-LINE-PTR                      
206500     END-STRING                                                           
206600     PERFORM D900-WRITE-DPV-LINE                                          
206700     PERFORM D900-WRITE-DPV-LINE                                          
206800     .                                                                    
206900 D180-99.                                                                 
207000     EXIT.                                                                
207100                                                                          
207200******************************************************************        
207300* Generischer DPV-Zeilenschreiber: Inhalt aus W-LINE-BUFFER               
207400* (1:WS-LINE-PTR - 1), danach CR-Byte anhaengen (LINE SEQUENTIAL          
207500* haengt das LF automatisch an); danach Puffer fuer die naechste          
207600* Zeile zuruecksetzen                                                     
207700******************************************************************        
207800 D900-WRITE-DPV-LINE SECTION.                                             
207900 D900-00.                                                                 
208000     IF WS-LINE-PTR = 1                                                   
208100        MOVE X"0D" TO DPV-REC-TEXT (1:1)                                  
208200        MOVE 1     TO WS-DPV-REC-LEN                                      
208300     ELSE                                                                 
208400        COMPUTE C4-LEN = WS-LINE-PTR - 1                                  
208500        MOVE W-LINE-BUFFER (1:C4-LEN) TO DPV-REC-TEXT (1:C4-LEN)          
208600        MOVE X"0D" TO DPV-REC-TEXT (C4-LEN + 1:1)                         
208700        COMPUTE WS-DPV-REC-LEN = C4-LEN + 1                               
208800     END-IF                                                               
208900     WRITE DPV-REC                                                        
209000     IF FILE-NOK                                                          
209100        DISPLAY "Fataler Fehler: Schreiben auf DPVFILE, Status "          
209200                FILE-STATUS                                               
209300        SET PRG-ABBRUCH TO TRUE                                           
209400     END-IF                                                               
209500     MOVE SPACES TO W-LINE-BUFFER                                         
209600     MOVE 1      TO WS-LINE-PTR                                           
209700     .                                                                    
209800 D900-99.                                                                 
209900     EXIT.                                                                
210000                                                                          
210100******************************************************************        
210200* Aktuelles Tagesdatum/Uhrzeit holen (fuer DPV-Kopfzeilen)                
210300******************************************************************        
210400 U200-TIMESTAMP SECTION.                                                  
210500 U200-00.                                                                 
210600     ENTER TAL "TIME" USING TAL-TIME                                      
210700     MOVE CORR TAL-TIME TO TAL-TIME-D                                     
210800     .                                                                    
210900 U200-99.                                                                 
211000     EXIT.                                                                
211100                                                                          
211200******************************************************************        
211300* Dateibehandlung                                                         
211400******************************************************************        
211500 F100-OPEN-FILES SECTION.                                                 
211600 F100-00.                                                                 
211700     OPEN INPUT POSFILE                                                   
211800     IF FILE-NOK                                                          
211900        DISPLAY "Fataler Fehler beim Oeffnen POSFILE, Status "            
212000                FILE-STATUS                                               
212100        SET PRG-ABBRUCH TO TRUE                                           
212200        EXIT SECTION                                                      
212300     END-IF                                                               
212400                                                                          
212500     OPEN INPUT STACKFILE                                                 
212600     IF FILE-NOK                                                          
212700        DISPLAY "Fataler Fehler beim Oeffnen STACKFILE, Status "          
212800                FILE-STATUS                                               
212900        SET PRG-ABBRUCH TO TRUE                                           
213000        EXIT SECTION                                                      
213100     END-IF                                                               
213200                                                                          
213300     OPEN INPUT GENDIRF                                                   
213400     IF FILE-NOK                                                          
213500        DISPLAY "Fataler Fehler beim Oeffnen GENDIRF, Status "            
213600                FILE-STATUS                                               
213700        SET PRG-ABBRUCH TO TRUE                                           
213800        EXIT SECTION                                                      
213900     END-IF                                                               
214000                                                                          
214100     OPEN OUTPUT DPVFILE                                                  
214200     IF FILE-NOK                                                          
214300        DISPLAY "Fataler Fehler beim Oeffnen DPVFILE, Status "            
214400                FILE-STATUS                                               
214500        SET PRG-ABBRUCH TO TRUE                                           
214600     END-IF                                                               
214700     .                                                                    
214800 F100-99.                                                                 
214900     EXIT.                                                                
215000                                                                          
215100 F200-READ-STACKFILE SECTION.                                             
215200 F200-00.                                                                 
215300     READ STACKFILE                                                       
215400        AT END                                                            
215500           SET STK-EOF TO TRUE                                            
215600     END-READ                                                             
215700     .                                                                    
215800 F200-99.                                                                 
215900     EXIT.                                                                
216000                                                                          
216100 F300-READ-DIRFILE SECTION.                                               
216200 F300-00.                                                                 
216300     READ GENDIRF                                                         
216400        AT END                                                            
216500           SET DIR-EOF TO TRUE                                            
216600     END-READ                                                             
216700     .                                                                    
216800 F300-99.                                                                 
216900     EXIT.                                                                
217000                                                                          
217100 F400-READ-POSFILE SECTION.                                               
217200 F400-00.                                                                 
217300     READ POSFILE                                                         
217400        AT END                                                            
217500           SET POS-EOF TO TRUE                                            
217600     END-READ                                                             
217700     .                                                                    
217800 F400-99.                                                                 
217900     EXIT.                                                                
218000                                                                          
218100 F900-CLOSE-FILES SECTION.                                                
218200 F900-00.                                                                 
218300     CLOSE POSFILE STACKFILE GENDIRF DPVFILE                              
218400     .                                                                    
218500 F900-99.                                                                 
218600     EXIT.                                                                
218700                                                                          
