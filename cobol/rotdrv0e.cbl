000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID. ROTDRV0O.                                                    
000400 AUTHOR. R. STEINKE.                                                      
000500 INSTALLATION. WSOFT ABT. FERTIGUNGSDV.                                   
000600 DATE-WRITTEN. 1990-03-08.                                                
000700 DATE-COMPILED.                                                           
000800 SECURITY. NUR FUER INTERNEN GEBRAUCH DER ABT. FERTIGUNGSDV.              
000900                                                                          
001000                                                                          
001100******************************************************************        
001200* Letzte Aenderung :: 2000-06-09                                          
001300* Letzte Version   :: B.03.00                                             
001400* Kurzbeschreibung :: Drehwinkelkorrektur fuer Fremdbestuecker            
001500*                     (liest POSFILE, schreibt 11-Spalten-CSV)            
001600*                                                                         
001700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
001900*---------|------------|------|----------------------------------*        
002000* Vers.   | Datum      | von  | Kommentar                        *        
002100*---------|------------|------|----------------------------------*        
002200* A.00.00 | 1990-03-08 | RST  | Neuerstellung                    *        
002300* A.01.00 | 1992-06-19 | HGM  | Q-Bauteile: Drehwinkel -90 Grad  *        
002400* A.02.00 | 1994-11-03 | FRP  | Kopfzeile (10 Kommata) ergaenzt  *        
002500* B.00.00 | 1996-08-13 | HGM  | Fehler Bereichspruefung Rotation *        
002600*         |            |      | behoben (PR 1137)                *        
002700* B.01.00 | 1998-09-09 | RST  | Jahr-2000-Erweiterung Feldbreiten*        
002800* B.02.00 | 1999-10-05 | FRP  | PR1958 - Anfuehrungsz. und Blanks*        
002900*         |            |      | in Feldern werden entfernt       *        
003000* B.03.00 | 2000-06-09 | RST  | PR2104 - 8. Feld gegen Zeilen    *        
003100*         |            |      | mit mehr als 7 Feldern ergaenzt  *        
003200*---------|------------|------|----------------------------------*        
003300*                                                                         
003400* Programmbeschreibung                                                    
003500* --------------------                                                    
003600*                                                                         
003700* ROTDRV0O liest die Bestueckungs-Positionsliste (POSFILE, vom CAD        
003800* exportiertes 7-Spalten-CSV, keine Kopfzeile wird verworfen) und         
003900* dreht den Bestueckwinkel der Bauteile, die auf den Koepfen des          
004000* Fremdbestueckers anders aufliegen als bei uns (C/R/D- und               
004100* Q-Gehaeuse), und schreibt das Ergebnis als 11-Spalten-CSV fuer          
004200* den Fremdbestuecker auf OUTFILE.                                        
004300*                                                                         
004400******************************************************************        
004500                                                                          
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER. TANDEM-T16.                                             
004900 OBJECT-COMPUTER. TANDEM-T16.                                             
005000 SPECIAL-NAMES.                                                           
005100     SWITCH-15 IS ANZEIGE-VERSION                                         
005200         ON STATUS IS SHOW-VERSION.                                       
005300                                                                          
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600     SELECT POSFILE  ASSIGN TO "POSFILE"                                  
005700                      ORGANIZATION LINE SEQUENTIAL                        
005800                      FILE STATUS IS FILE-STATUS.                         
005900     SELECT OUTFILE  ASSIGN TO "OUTFILE"                                  
006000                      ORGANIZATION LINE SEQUENTIAL                        
006100                      FILE STATUS IS FILE-STATUS.                         
006200                                                                          
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500*----------------------------------------------------------------*        
006600* POSFILE - Positionsliste, 7-Spalten-CSV                                 
006700*----------------------------------------------------------------*        
006800 FD  POSFILE                                                              
006900     RECORD IS VARYING IN SIZE FROM 1 TO 200 CHARACTERS                   
007000             DEPENDING ON WS-POS-REC-LEN.                                 
007100 01  POS-REC.                                                             
007200     05  POS-REC-TEXT                PIC X(196).                          
007300     05  FILLER                      PIC X(004).                          
007400                                                                          
007500*----------------------------------------------------------------*        
007600* OUTFILE - 11-Spalten-CSV fuer den Fremdbestuecker                       
007700*----------------------------------------------------------------*        
007800 FD  OUTFILE                                                              
007900     RECORD IS VARYING IN SIZE FROM 1 TO 160 CHARACTERS                   
008000             DEPENDING ON WS-OUT-REC-LEN.                                 
008100 01  OUT-REC.                                                             
008200     05  OUT-REC-TEXT                PIC X(156).                          
008300     05  FILLER                      PIC X(004).                          
008400                                                                          
008500 WORKING-STORAGE SECTION.                                                 
008600*----------------------------------------------------------------*        
008700* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
008800*----------------------------------------------------------------*        
008900 01          COMP-FELDER.                                                 
009000     05      C4-I1               PIC S9(04) COMP.                         
009100     05      C4-LEN              PIC S9(04) COMP.                         
009200     05      C4-COUNT            PIC S9(04) COMP.                         
009300     05      FILLER              PIC X(02).                               
009400                                                                          
009500 01          WS-POS-REC-LEN      PIC S9(04) COMP.                         
009600 01          WS-OUT-REC-LEN      PIC S9(04) COMP.                         
009700                                                                          
009800 77          WS-POS-LINE-NO      PIC 9(06) COMP VALUE ZERO.               
009900 77          WS-OUT-COUNT        PIC 9(06) COMP VALUE ZERO.               
010000 77          WS-SKIP-COUNT       PIC 9(06) COMP VALUE ZERO.               
010100 77          WS-LINE-PTR         PIC S9(04) COMP VALUE 1.                 
010200                                                                          
010300*----------------------------------------------------------------*        
010400* Display-Felder: Praefix D                                               
010500*----------------------------------------------------------------*        
010600 01          DISPLAY-FELDER.                                              
010700     05      D-NUM6              PIC  9(06).                              
010800     05      D-ROT               PIC ---9.99.                             
010900     05      FILLER              PIC X(02).                               
011000                                                                          
011100*----------------------------------------------------------------*        
011200* Felder mit konstantem Inhalt: Praefix K                                 
011300*----------------------------------------------------------------*        
011400 01          KONSTANTE-FELDER.                                            
011500     05      K-MODUL             PIC X(08)  VALUE "ROTDRV0O".             
011600     05      K-HEADER-LINE       PIC X(10)  VALUE ",,,,,,,,,,".           
011700     05      FILLER              PIC X(02).                               
011800                                                                          
011900*----------------------------------------------------------------*        
012000* Conditional-Felder                                                      
012100*----------------------------------------------------------------*        
012200 01          SCHALTER.                                                    
012300     05      FILE-STATUS         PIC X(02).                               
012400          88 FILE-OK                         VALUE "00".                  
012500          88 FILE-NOK                        VALUE "01" THRU "99".        
012600     05      REC-STAT REDEFINES  FILE-STATUS.                             
012700        10   FILE-STATUS1        PIC X.                                   
012800          88 FILE-EOF                        VALUE "1".                   
012900          88 FILE-INVALID                    VALUE "2".                   
013000          88 FILE-PERMERR                    VALUE "3".                   
013100        10                       PIC X.                                   
013200                                                                          
013300     05      POS-EOF-SW          PIC X       VALUE "N".                   
013400          88 POS-EOF                         VALUE "Y".                   
013500                                                                          
013600     05      PRG-STATUS          PIC 9.                                   
013700          88 PRG-OK                          VALUE ZERO.                  
013800          88 PRG-ABBRUCH                     VALUE 1 THRU 9.              
013900                                                                          
014000     05      W-SCAN-DONE-SW      PIC X       VALUE "N".                   
014100          88 SCAN-DONE                       VALUE "Y".                   
014200     05      W-ROT-OK-SW         PIC X       VALUE "N".                   
014300          88 ROT-VALID                       VALUE "Y".                   
014400     05      W-DEC-NEG-SW        PIC X       VALUE "N".                   
014500          88 DEC-NEG                         VALUE "Y".                   
014600     05      FILLER              PIC X(02).                               
014700                                                                          
014800*----------------------------------------------------------------*        
014900* weitere Arbeitsfelder: Praefix W                                        
015000*----------------------------------------------------------------*        
015100 01          WORK-FELDER.                                                 
015200     05      W-FIELD-TOT         PIC S9(04) COMP VALUE ZERO.              
015300     05      W-FIELD-1           PIC X(40).                               
015400     05      W-FIELD-2           PIC X(40).                               
015500     05      W-FIELD-3           PIC X(40).                               
015600     05      W-FIELD-4           PIC X(40).                               
015700     05      W-FIELD-5           PIC X(40).                               
015800     05      W-FIELD-6           PIC X(40).                               
015900     05      W-FIELD-7           PIC X(40).                               
016000     05      W-FIELD-8-CHK       PIC X(40).                               
016100     05      W-STRIP-FIELD       PIC X(40).                               
016200                                                                          
016300     05      W-LINE-BUFFER       PIC X(200) VALUE SPACES.                 
016400     05      W-LINE-FIRST-FIELD REDEFINES W-LINE-BUFFER.                  
016500        10   W-LF-PEEK           PIC X(01).                               
016600        10                       PIC X(199).                              
016700                                                                          
016800     05      W-DEC-TEXT          PIC X(16).                               
016900     05      W-DEC-SCRATCH       PIC X(16).                               
017000     05      W-DEC-INT-TEXT      PIC X(05).                               
017100     05      W-DEC-FRAC-TEXT     PIC X(02).                               
017200     05      W-DEC-INT-NUM       PIC 9(05).                               
017300     05      W-DEC-FRAC-NUM      PIC 9(02).                               
017400     05      W-DEC-VALUE         PIC S9(03)V9(02).                        
017500                                                                          
017600     05      W-OUT-LINE          PIC X(156) VALUE SPACES.                 
017700     05      W-OUT-LINE-FIRST REDEFINES W-OUT-LINE.                       
017800        10   W-OL-PEEK           PIC X(01).                               
017900        10                       PIC X(155).                              
018000                                                                          
018100                                                                          
018200 PROCEDURE DIVISION.                                                      
018300******************************************************************        
018400* Steuerungs-Section                                                      
018500******************************************************************        
018600 A100-STEUERUNG SECTION.                                                  
018700 A100-00.                                                                 
018800**  ---> wenn SWITCH-15 gesetzt ist                                       
018900**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden                 
019000     IF  SHOW-VERSION                                                     
019100         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED                  
019200         STOP RUN                                                         
019300     END-IF                                                               
019400                                                                          
019500     PERFORM B000-VORLAUF                                                 
019600     IF  PRG-ABBRUCH                                                      
019700         CONTINUE                                                         
019800     ELSE                                                                 
019900         PERFORM B100-VERARBEITUNG                                        
020000     END-IF                                                               
020100                                                                          
020200     PERFORM B090-ENDE                                                    
020300     STOP RUN                                                             
020400     .                                                                    
020500 A100-99.                                                                 
020600     EXIT.                                                                
020700                                                                          
020800******************************************************************        
020900* Vorlauf: Dateien oeffnen, Kopfzeile schreiben                           
021000******************************************************************        
021100 B000-VORLAUF SECTION.                                                    
021200 B000-00.                                                                 
021300     PERFORM F100-OPEN-FILES                                              
021400     IF PRG-ABBRUCH                                                       
021500        EXIT SECTION                                                      
021600     END-IF                                                               
021700                                                                          
021800     MOVE K-HEADER-LINE TO OUT-REC-TEXT (1:10)                            
021900     MOVE 10            TO WS-OUT-REC-LEN                                 
022000     WRITE OUT-REC                                                        
022100     IF FILE-NOK                                                          
022200        DISPLAY "Fataler Fehler: Schreiben auf OUTFILE, Status "          
022300                FILE-STATUS                                               
022400        SET PRG-ABBRUCH TO TRUE                                           
022500     END-IF                                                               
022600     .                                                                    
022700 B000-99.                                                                 
022800     EXIT.                                                                
022900                                                                          
023000******************************************************************        
023100* Verarbeitung: Positionsliste lesen, Winkel korrigieren,                 
023200* 11-Spalten-CSV schreiben                                                
023300******************************************************************        
023400 B100-VERARBEITUNG SECTION.                                               
023500 B100-00.                                                                 
023600     PERFORM F200-READ-POSFILE                                            
023700     PERFORM B010-READ-POS-LOOP UNTIL POS-EOF OR PRG-ABBRUCH              
023800     .                                                                    
023900 B100-99.                                                                 
024000     EXIT.                                                                
024100                                                                          
024200 B010-READ-POS-LOOP SECTION.                                              
024300 B010-00.                                                                 
024400     ADD 1 TO WS-POS-LINE-NO                                              
024500     PERFORM C100-PROCESS-POS-LINE                                        
024600     IF NOT PRG-ABBRUCH                                                   
024700        PERFORM F200-READ-POSFILE                                         
024800     END-IF                                                               
024900     .                                                                    
025000 B010-99.                                                                 
025100     EXIT.                                                                
025200                                                                          
025300******************************************************************        
025400* Ende                                                                    
025500******************************************************************        
025600 B090-ENDE SECTION.                                                       
025700 B090-00.                                                                 
025800     IF PRG-ABBRUCH                                                       
025900        DISPLAY ">>> ABBRUCH !!! <<< aus " K-MODUL                        
026000     ELSE                                                                 
026100        MOVE WS-OUT-COUNT TO D-NUM6                                       
026200        DISPLAY ">>> ROTDRV0O: " D-NUM6                                   
026300                " Zeilen in 11-Spalten-CSV geschrieben, "                 
026400        MOVE WS-SKIP-COUNT TO D-NUM6                                      
026500        DISPLAY D-NUM6 " Zeilen uebersprungen <<<"                        
026600     END-IF                                                               
026700     PERFORM F900-CLOSE-FILES                                             
026800     .                                                                    
026900 B090-99.                                                                 
027000     EXIT.                                                                
027100                                                                          
027200******************************************************************        
027300* Eine Zeile der Positionsliste verarbeiten: zerlegen, Rotation           
027400* pruefen, korrigieren, 11-Spalten-Zeile schreiben (PR1958 -              
027500* Zeilen mit falscher Feldzahl oder nicht-numerischer Rotation            
027600* werden stillschweigend uebersprungen)                                   
027700******************************************************************        
027800 C100-PROCESS-POS-LINE SECTION.                                           
027900 C100-00.                                                                 
028000     MOVE POS-REC TO W-LINE-BUFFER                                        
028100**  ---> leere Zeile: ueberspringen ohne Zerlegung                        
028200     IF W-LF-PEEK = SPACE AND W-LINE-BUFFER = SPACES                      
028300        ADD 1 TO WS-SKIP-COUNT                                            
028400        EXIT SECTION                                                      
028500     END-IF                                                               
028600     PERFORM C110-SPLIT-7-FIELDS                                          
028700     IF W-FIELD-TOT NOT = 7                                               
028800        ADD 1 TO WS-SKIP-COUNT                                            
028900        EXIT SECTION                                                      
029000     END-IF                                                               
029100                                                                          
029200     MOVE W-FIELD-6 TO W-DEC-TEXT                                         
029300     PERFORM C200-PARSE-DECIMAL                                           
029400     IF NOT DEC-VALID                                                     
029500        ADD 1 TO WS-SKIP-COUNT                                            
029600        EXIT SECTION                                                      
029700     END-IF                                                               
029800                                                                          
029900     PERFORM C210-ADJUST-ROTATION                                         
030000     PERFORM C300-BUILD-OUTPUT-LINE                                       
030100     ADD 1 TO WS-OUT-COUNT                                                
030200     .                                                                    
030300 C100-99.                                                                 
030400     EXIT.                                                                
030500                                                                          
030600******************************************************************        
030700* Zerlegen einer CSV-Zeile in genau 7 Felder, Anfuehrungszeichen          
030800* und Blanks an den Feldraendern werden entfernt (PR1958)                 
030900******************************************************************        
031000 C110-SPLIT-7-FIELDS SECTION.                                             
031100 C110-00.                                                                 
031200     MOVE ZERO TO W-FIELD-TOT                                             
031300**  ---> 8. Auffangfeld: faengt ueberzaehlige Felder ab (PR2104 -         
031400**  ---> TALLYING IN zaehlt nur gefuellte Empfangsfelder, keine           
031500**  ---> Kommas; ohne das 8. Feld blieb eine Zeile mit MEHR als           
031600**  ---> 7 Feldern unentdeckt und wurde hinten abgeschnitten)             
031700     UNSTRING W-LINE-BUFFER (1:WS-POS-REC-LEN) DELIMITED BY ","           
031800         INTO W-FIELD-1, W-FIELD-2, W-FIELD-3, W-FIELD-4,                 
031900              W-FIELD-5, W-FIELD-6, W-FIELD-7, W-FIELD-8-CHK              
032000         TALLYING IN W-FIELD-TOT                                          
032100     END-UNSTRING                                                         
032200                                                                          
032300     IF W-FIELD-TOT NOT = 7                                               
032400        EXIT SECTION                                                      
032500     END-IF                                                               
032600                                                                          
032700     MOVE W-FIELD-1 TO W-STRIP-FIELD                                      
032800     PERFORM C116-TRIM-QUOTE-BLANK                                        
032900     MOVE W-STRIP-FIELD TO W-FIELD-1                                      
033000     MOVE W-FIELD-2 TO W-STRIP-FIELD                                      
033100     PERFORM C116-TRIM-QUOTE-BLANK                                        
033200     MOVE W-STRIP-FIELD TO W-FIELD-2                                      
033300     MOVE W-FIELD-3 TO W-STRIP-FIELD                                      
033400     PERFORM C116-TRIM-QUOTE-BLANK                                        
033500     MOVE W-STRIP-FIELD TO W-FIELD-3                                      
033600     MOVE W-FIELD-4 TO W-STRIP-FIELD                                      
033700     PERFORM C116-TRIM-QUOTE-BLANK                                        
033800     MOVE W-STRIP-FIELD TO W-FIELD-4                                      
033900     MOVE W-FIELD-5 TO W-STRIP-FIELD                                      
034000     PERFORM C116-TRIM-QUOTE-BLANK                                        
034100     MOVE W-STRIP-FIELD TO W-FIELD-5                                      
034200     MOVE W-FIELD-6 TO W-STRIP-FIELD                                      
034300     PERFORM C116-TRIM-QUOTE-BLANK                                        
034400     MOVE W-STRIP-FIELD TO W-FIELD-6                                      
034500     MOVE W-FIELD-7 TO W-STRIP-FIELD                                      
034600     PERFORM C116-TRIM-QUOTE-BLANK                                        
034700     MOVE W-STRIP-FIELD TO W-FIELD-7                                      
034800     .                                                                    
034900 C110-99.                                                                 
035000     EXIT.                                                                
035100                                                                          
035200******************************************************************        
035300* Ermittelt die Laenge von W-STRIP-FIELD ohne Blanks am Ende              
035400******************************************************************        
035500 C111-CALC-TRIM-LEN SECTION.                                              
035600 C111-00.                                                                 
035700     MOVE "N" TO W-SCAN-DONE-SW                                           
035800     PERFORM C112-BACK-SCAN-CHAR                                          
035900        VARYING C4-I1 FROM 40 BY -1                                       
036000        UNTIL C4-I1 < 1 OR SCAN-DONE                                      
036100     IF SCAN-DONE                                                         
036200        MOVE C4-I1 TO C4-LEN                                              
036300     ELSE                                                                 
036400        MOVE ZERO  TO C4-LEN                                              
036500     END-IF                                                               
036600     .                                                                    
036700 C111-99.                                                                 
036800     EXIT.                                                                
036900                                                                          
037000 C112-BACK-SCAN-CHAR SECTION.                                             
037100 C112-00.                                                                 
037200     IF W-STRIP-FIELD (C4-I1:1) NOT = SPACE                               
037300        MOVE "Y" TO W-SCAN-DONE-SW                                        
037400     END-IF                                                               
037500     .                                                                    
037600 C112-99.                                                                 
037700     EXIT.                                                                
037800                                                                          
037900******************************************************************        
038000* Entfernt Blanks vorn in W-STRIP-FIELD, schiebt den Rest nach            
038100* links (Feldbreite bleibt, am Ende steht es ohnehin voll Blank)          
038200******************************************************************        
038300 C113-STRIP-LEADING-BLANKS SECTION.                                       
038400 C113-00.                                                                 
038500     MOVE "N" TO W-SCAN-DONE-SW                                           
038600     PERFORM C114-FWD-SCAN-CHAR                                           
038700        VARYING C4-I1 FROM 1 BY 1                                         
038800        UNTIL C4-I1 > 40 OR SCAN-DONE                                     
038900     IF NOT SCAN-DONE                                                     
039000        MOVE SPACES TO W-STRIP-FIELD                                      
039100        EXIT SECTION                                                      
039200     END-IF                                                               
039300     IF C4-I1 > 1                                                         
039400        COMPUTE C4-LEN = 41 - C4-I1                                       
039500        MOVE W-STRIP-FIELD (C4-I1:C4-LEN) TO W-STRIP-FIELD                
039600     END-IF                                                               
039700     .                                                                    
039800 C113-99.                                                                 
039900     EXIT.                                                                
040000                                                                          
040100 C114-FWD-SCAN-CHAR SECTION.                                              
040200 C114-00.                                                                 
040300     IF W-STRIP-FIELD (C4-I1:1) NOT = SPACE                               
040400        MOVE "Y" TO W-SCAN-DONE-SW                                        
040500     END-IF                                                               
040600     .                                                                    
040700 C114-99.                                                                 
040800     EXIT.                                                                
040900                                                                          
041000******************************************************************        
041100* Entfernen Blanks, dann je ein Anfuehrungszeichen vorn und hinten        
041200******************************************************************        
041300 C116-TRIM-QUOTE-BLANK SECTION.                                           
041400 C116-00.                                                                 
041500     PERFORM C113-STRIP-LEADING-BLANKS                                    
041600     IF W-STRIP-FIELD (1:1) = QUOTE                                       
041700        MOVE W-STRIP-FIELD (2:39) TO W-STRIP-FIELD                        
041800        PERFORM C113-STRIP-LEADING-BLANKS                                 
041900     END-IF                                                               
042000     PERFORM C111-CALC-TRIM-LEN                                           
042100     IF C4-LEN > ZERO AND W-STRIP-FIELD (C4-LEN:1) = QUOTE                
042200        MOVE SPACE TO W-STRIP-FIELD (C4-LEN:1)                            
042300     END-IF                                                               
042400     .                                                                    
042500 C116-99.                                                                 
042600     EXIT.                                                                
042700                                                                          
042800******************************************************************        
042900* Dezimaltext (Feld 6, Rotation) in W-DEC-VALUE wandeln; nicht-           
043000* numerischer Text bleibt DEC-VALID = Nein (Zeile wird dann               
043100* uebersprungen)                                                          
043200******************************************************************        
043300 C200-PARSE-DECIMAL SECTION.                                              
043400 C200-00.                                                                 
043500     MOVE "N" TO W-ROT-OK-SW W-DEC-NEG-SW                                 
043600     MOVE ZERO TO W-DEC-VALUE                                             
043700     MOVE W-DEC-TEXT TO W-STRIP-FIELD                                     
043800     PERFORM C113-STRIP-LEADING-BLANKS                                    
043900     PERFORM C111-CALC-TRIM-LEN                                           
044000     IF C4-LEN = ZERO                                                     
044100        EXIT SECTION                                                      
044200     END-IF                                                               
044300                                                                          
044400     MOVE SPACES TO W-DEC-SCRATCH                                         
044500     IF W-STRIP-FIELD (1:1) = "-"                                         
044600        SET DEC-NEG TO TRUE                                               
044700        IF C4-LEN < 2                                                     
044800           EXIT SECTION                                                   
044900        END-IF                                                            
045000        COMPUTE C4-COUNT = C4-LEN - 1                                     
045100        MOVE W-STRIP-FIELD (2:C4-COUNT) TO W-DEC-SCRATCH                  
045200     ELSE                                                                 
045300        MOVE W-STRIP-FIELD (1:C4-LEN) TO W-DEC-SCRATCH                    
045400     END-IF                                                               
045500                                                                          
045600     MOVE ZERO TO C4-I1                                                   
045700     MOVE SPACES TO W-DEC-INT-TEXT W-DEC-FRAC-TEXT                        
045800     UNSTRING W-DEC-SCRATCH DELIMITED BY "."                              
045900         INTO W-DEC-INT-TEXT, W-DEC-FRAC-TEXT                             
046000         TALLYING IN C4-I1                                                
046100     END-UNSTRING                                                         
046200                                                                          
046300     MOVE W-DEC-INT-TEXT TO W-STRIP-FIELD                                 
046400     PERFORM C111-CALC-TRIM-LEN                                           
046500     IF C4-LEN = ZERO                                                     
046600        MOVE ZERO TO W-DEC-INT-NUM                                        
046700     ELSE                                                                 
046800        IF W-STRIP-FIELD (1:C4-LEN) NOT NUMERIC                           
046900           EXIT SECTION                                                   
047000        END-IF                                                            
047100        MOVE W-DEC-INT-TEXT TO W-DEC-INT-NUM                              
047200     END-IF                                                               
047300                                                                          
047400     INSPECT W-DEC-FRAC-TEXT REPLACING ALL SPACE BY "0"                   
047500     IF W-DEC-FRAC-TEXT NOT NUMERIC                                       
047600        EXIT SECTION                                                      
047700     END-IF                                                               
047800     MOVE W-DEC-FRAC-TEXT TO W-DEC-FRAC-NUM                               
047900                                                                          
048000     COMPUTE W-DEC-VALUE ROUNDED =                                        
048100             W-DEC-INT-NUM + (W-DEC-FRAC-NUM / 100)                       
048200     IF DEC-NEG                                                           
048300        COMPUTE W-DEC-VALUE = W-DEC-VALUE * -1                            
048400     END-IF                                                               
048500     SET ROT-VALID TO TRUE                                                
048600     .                                                                    
048700 C200-99.                                                                 
048800     EXIT.                                                                
048900                                                                          
049000******************************************************************        
049100* Drehwinkelkorrektur nach Bauteilklasse (Buchstabe irgendwo in           
049200* Feld 1 = REF): C/R/D dreht +90, Q dreht -90; ein REF mit beiden         
049300* (z.B. QC1) erhaelt beide Korrekturen nacheinander                       
049400******************************************************************        
049500 C210-ADJUST-ROTATION SECTION.                                            
049600 C210-00.                                                                 
049700     MOVE ZERO TO C4-COUNT                                                
049800     INSPECT W-FIELD-1 TALLYING C4-COUNT FOR ALL "C" ALL "R"              
049900                                             ALL "D"                      
050000     IF C4-COUNT > ZERO                                                   
050100        ADD 90 TO W-DEC-VALUE                                             
050200        IF W-DEC-VALUE >= 360                                             
050300           SUBTRACT 360 FROM W-DEC-VALUE                                  
050400        END-IF                                                            
050500     END-IF                                                               
050600                                                                          
050700     MOVE ZERO TO C4-COUNT                                                
050800     INSPECT W-FIELD-1 TALLYING C4-COUNT FOR ALL "Q"                      
050900     IF C4-COUNT > ZERO                                                   
051000        SUBTRACT 90 FROM W-DEC-VALUE                                      
051100        IF W-DEC-VALUE < ZERO                                             
051200           ADD 360 TO W-DEC-VALUE                                         
051300        END-IF                                                            
051400     END-IF                                                               
051500     .                                                                    
051600 C210-99.                                                                 
051700     EXIT.                                                                
051800                                                                          
051900******************************************************************        
052000* Baut die 11-Spalten-Ausgabezeile: REF,FOOTPRINT,XPOS,YPOS,XPOS,         
052100* YPOS,XPOS,YPOS,LAYER,Rotation,VALUE (XPOS/YPOS dreifach, wie es         
052200* der Fremdbestuecker erwartet)                                           
052300******************************************************************        
052400 C300-BUILD-OUTPUT-LINE SECTION.                                          
052500 C300-00.                                                                 
052600     MOVE W-DEC-VALUE TO D-ROT                                            
052700     MOVE D-ROT TO W-STRIP-FIELD                                          
052800     PERFORM C113-STRIP-LEADING-BLANKS                                    
052900     MOVE SPACES TO W-OUT-LINE                                            
053000     MOVE 1 TO WS-LINE-PTR                                                
053100     STRING W-FIELD-1 DELIMITED BY SPACE "," DELIMITED BY SIZE            
053200            W-FIELD-3 DELIMITED BY SPACE "," DELIMITED BY SIZE            
053300            W-FIELD-4 DELIMITED BY SPACE "," DELIMITED BY SIZE            
053400            W-FIELD-5 DELIMITED BY SPACE "," DELIMITED BY SIZE            
053500            W-FIELD-4 DELIMITED BY SPACE "," DELIMITED BY SIZE            
053600            W-FIELD-5 DELIMITED BY SPACE "," DELIMITED BY SIZE            
053700            W-FIELD-4 DELIMITED BY SPACE "," DELIMITED BY SIZE            
053800            W-FIELD-5 DELIMITED BY SPACE "," DELIMITED BY SIZE            
053900            W-FIELD-7 DELIMITED BY SPACE "," DELIMITED BY SIZE            
054000            W-STRIP-FIELD DELIMITED BY SPACE "," DELIMITED BY SIZE        
054100            W-FIELD-2 DELIMITED BY SPACE                                  
054200         INTO W-OUT-LINE WITH POINTER WS-LINE-PTR                         
054300     END-STRING                                                           
054400                                                                          
054500     IF W-OL-PEEK = SPACE                                                 
054600        DISPLAY "Fataler Fehler: leere Ausgabezeile in " K-MODUL          
054700        SET PRG-ABBRUCH TO TRUE                                           
054800        EXIT SECTION                                                      
054900     END-IF                                                               
055000                                                                          
055100     COMPUTE C4-LEN = WS-LINE-PTR - 1                                     
055200     MOVE W-OUT-LINE (1:C4-LEN) TO OUT-REC-TEXT (1:C4-LEN)                
055300     MOVE C4-LEN TO WS-OUT-REC-LEN                                        
055400     WRITE OUT-REC                                                        
055500     IF FILE-NOK                                                          
055600        DISPLAY "Fataler Fehler: Schreiben auf OUTFILE, Status "          
055700                FILE-STATUS                                               
055800        SET PRG-ABBRUCH TO TRUE                                           
055900     END-IF                                                               
056000     .                                                                    
056100 C300-99.                                                                 
056200     EXIT.                                                                
056300                                                                          
056400******************************************************************        
056500* Dateibehandlung                                                         
056600******************************************************************        
056700 F100-OPEN-FILES SECTION.                                                 
056800 F100-00.                                                                 
056900     OPEN INPUT POSFILE                                                   
057000     IF FILE-NOK                                                          
057100        DISPLAY "Fataler Fehler beim Oeffnen POSFILE, Status "            
057200                FILE-STATUS                                               
057300        SET PRG-ABBRUCH TO TRUE                                           
057400        EXIT SECTION                                                      
057500     END-IF                                                               
057600                                                                          
057700     OPEN OUTPUT OUTFILE                                                  
057800     IF FILE-NOK                                                          
057900        DISPLAY "Fataler Fehler beim Oeffnen OUTFILE, Status "            
058000                FILE-STATUS                                               
058100        SET PRG-ABBRUCH TO TRUE                                           
058200     END-IF                                                               
058300     .                                                                    
058400 F100-99.                                                                 
058500     EXIT.                                                                
058600                                                                          
058700 F200-READ-POSFILE SECTION.                                               
058800 F200-00.                                                                 
058900     READ POSFILE                                                         
059000        AT END                                                            
059100           SET POS-EOF TO TRUE                                            
059200     END-READ                                                             
059300     .                                                                    
059400 F200-99.                                                                 
059500     EXIT.                                                                
059600                                                                          
059700 F900-CLOSE-FILES SECTION.                                                
059800 F900-00.                                                                 
059900     CLOSE POSFILE OUTFILE                                                
060000     .                                                                    
060100 F900-99.                                                                 
060200     EXIT.                                                                
060300                                                                          
