000100 IDENTIFICATION DIVISION.                                                 
000200                                                                          
000300 PROGRAM-ID. FLTDRV0O.                                                    
000400 AUTHOR. H. GRIMME.                                                       
000500 INSTALLATION. WSOFT ABT. FERTIGUNGSDV.                                   
000600 DATE-WRITTEN. 1987-09-14.                                                
000700 DATE-COMPILED.                                                           
000800 SECURITY. NUR FUER INTERNEN GEBRAUCH DER ABT. FERTIGUNGSDV.              
000900                                                                          
001000                                                                          
001100*****************************************************************         
001200* Letzte Aenderung :: 2000-06-09                                          
001300* Letzte Version   :: C.04.00                                             
001400* Kurzbeschreibung :: Filterlauf fuer Bestueckungslisten (Vorlauf         
001500*                     fuer den Stacklauf GENDRV0O)                        
001600*                                                                         
001700* Aenderungen (Version und Datum in Variable K-PROG-START aendern)        
001800*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!         
001900*---------|------------|------|----------------------------------*        
002000* Vers.   | Datum      | von  | Kommentar                        *        
002100*---------|------------|------|----------------------------------*        
002200* A.00.00 | 1987-09-14 | HGM  | Neuerstellung                    *        
002300* A.01.00 | 1988-02-20 | HGM  | Bereichsangabe BEGIN:END f. IN/EX*        
002400* A.02.00 | 1989-06-07 | RST  | Sortierlauf nach Typ/Nummer      *        
002500* A.03.00 | 1991-01-18 | HGM  | ALL - Gesamtuebernahme ergaenzt  *        
002600* B.00.00 | 1992-10-05 | FRP  | Wertevergleich INCLUDE/EXCLUDE   *        
002700* B.01.00 | 1994-04-29 | RST  | Fehlerausgabe Zeile/Datei erg.   *        
002800* B.02.00 | 1996-08-13 | HGM  | Fehler Bereichspruefung (PR 1137)*        
002900*         |            |      | behoben                          *        
003000* C.00.00 | 1998-02-02 | FRP  | Direktiven jetzt aus DIRFILE,    *        
003100*         |            |      | aus Parametern gelesen           *        
003200* C.01.00 | 1998-09-09 | RST  | Jahr-2000-Erweiterung Feldbreiten*        
003300* C.02.00 | 1999-03-24 | HGM  | NONE-Direktive ergaenzt          *        
003400* C.03.00 | 1999-11-02 | FRP  | PR1958 - Anfuehrungsz. und Blanks*        
003500*         |            |      | in Feldern werden entfernt       *        
003600* C.04.00 | 2000-06-09 | RST  | PR2104 - 8. Feld gegen Zeilen    *        
003700*         |            |      | mit mehr als 7 Feldern ergaenzt  *        
003800*---------|------------|------|----------------------------------*        
003900*                                                                         
004000* Programmbeschreibung                                                    
004100* --------------------                                                    
004200*                                                                         
004300* FLTDRV0O liest die Bestueckungs-Positionsliste (POSFILE, vom CAD        
004400* exportiertes 7-Spalten-CSV) sowie eine Liste von Filter-                
004500* direktiven                                                              
004600* (DIRFILE, ALL/NONE/INCLUDE/EXCLUDE) und schreibt die nach den           
004700* Direktiven ausgewaehlten Positionszeilen unveraendert, sortiert         
004800* nach Typbuchstaben und laufender Nummer, auf OUTFILE.                   
004900*                                                                         
005000******************************************************************        
005100                                                                          
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SOURCE-COMPUTER. TANDEM-T16.                                             
005500 OBJECT-COMPUTER. TANDEM-T16.                                             
005600 SPECIAL-NAMES.                                                           
005700     SWITCH-15 IS ANZEIGE-VERSION                                         
005800         ON STATUS IS SHOW-VERSION.                                       
005900                                                                          
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200     SELECT POSFILE  ASSIGN TO "POSFILE"                                  
006300                      ORGANIZATION LINE SEQUENTIAL                        
006400                      FILE STATUS IS FILE-STATUS.                         
006500     SELECT DIRFILE  ASSIGN TO "DIRFILE"                                  
006600                      ORGANIZATION LINE SEQUENTIAL                        
006700                      FILE STATUS IS FILE-STATUS.                         
006800     SELECT OUTFILE  ASSIGN TO "OUTFILE"                                  
006900                      ORGANIZATION LINE SEQUENTIAL                        
007000                      FILE STATUS IS FILE-STATUS.                         
007100                                                                          
007200 DATA DIVISION.                                                           
007300 FILE SECTION.                                                            
007400*----------------------------------------------------------------*        
007500* POSFILE - Positionsliste, 7-Spalten-CSV, 1. Zeile = Kopf                
007600*----------------------------------------------------------------*        
007700 FD  POSFILE                                                              
007800     RECORD IS VARYING IN SIZE FROM 1 TO 200 CHARACTERS                   
007900             DEPENDING ON WS-POS-REC-LEN.                                 
008000 01  POS-REC.                                                             
008100     05  POS-REC-TEXT                PIC X(196).                          
008200     05  FILLER                      PIC X(004).                          
008300                                                                          
008400*----------------------------------------------------------------*        
008500* DIRFILE - Filterdirektiven, eine pro Zeile, Reihenfolge zaehlt          
008600*----------------------------------------------------------------*        
008700 FD  DIRFILE                                                              
008800     RECORD IS VARYING IN SIZE FROM 1 TO 80 CHARACTERS                    
008900             DEPENDING ON WS-DIR-REC-LEN.                                 
009000 01  DIR-REC.                                                             
009100     05  DIR-REC-TEXT                PIC X(76).                           
009200     05  FILLER                      PIC X(004).                          
009300                                                                          
009400*----------------------------------------------------------------*        
009500* OUTFILE - ausgewaehlte Positionszeilen, unveraendert, sortiert          
009600*----------------------------------------------------------------*        
009700 FD  OUTFILE                                                              
009800     RECORD IS VARYING IN SIZE FROM 1 TO 200 CHARACTERS                   
009900             DEPENDING ON WS-OUT-REC-LEN.                                 
010000 01  OUT-REC.                                                             
010100     05  OUT-REC-TEXT                PIC X(196).                          
010200     05  FILLER                      PIC X(004).                          
010300                                                                          
010400 WORKING-STORAGE SECTION.                                                 
010500*----------------------------------------------------------------*        
010600* Comp-Felder: Praefix Cn mit n = Anzahl Digits                           
010700*----------------------------------------------------------------*        
010800 01          COMP-FELDER.                                                 
010900     05      C4-I1               PIC S9(04) COMP.                         
011000     05      C4-I2               PIC S9(04) COMP.                         
011100     05      C4-LEN              PIC S9(04) COMP.                         
011200     05      C4-PTR              PIC S9(04) COMP.                         
011300     05      C4-COLON-CNT        PIC S9(04) COMP.                         
011400     05      FILLER              PIC X(02).                               
011500                                                                          
011600 01          WS-POS-REC-LEN      PIC S9(04) COMP.                         
011700 01          WS-DIR-REC-LEN      PIC S9(04) COMP.                         
011800 01          WS-OUT-REC-LEN      PIC S9(04) COMP.                         
011900                                                                          
012000 77          WS-PART-COUNT       PIC 9(04) COMP VALUE ZERO.               
012100 77          WS-INCL-COUNT       PIC 9(04) COMP VALUE ZERO.               
012200 77          WS-MAX-PARTS        PIC 9(04) COMP VALUE 2000.               
012300                                                                          
012400 01          WS-HEADER-LINE      PIC X(200) VALUE SPACES.                 
012500 01          WS-HEADER-LEN       PIC S9(04) COMP VALUE ZERO.              
012600                                                                          
012700*----------------------------------------------------------------*        
012800* Display-Felder: Praefix D                                               
012900*----------------------------------------------------------------*        
013000 01          DISPLAY-FELDER.                                              
013100     05      D-NUM4              PIC -9(04).                              
013200     05      D-NUM6              PIC  9(06).                              
013300     05      FILLER              PIC X(02).                               
013400                                                                          
013500*----------------------------------------------------------------*        
013600* Felder mit konstantem Inhalt: Praefix K                                 
013700*----------------------------------------------------------------*        
013800 01          KONSTANTE-FELDER.                                            
013900     05      K-MODUL             PIC X(08)  VALUE "FLTDRV0O".             
014000     05      FILLER              PIC X(02).                               
014100                                                                          
014200*----------------------------------------------------------------*        
014300* Conditional-Felder                                                      
014400*----------------------------------------------------------------*        
014500 01          SCHALTER.                                                    
014600     05      FILE-STATUS         PIC X(02).                               
014700          88 FILE-OK                         VALUE "00".                  
014800          88 FILE-NOK                        VALUE "01" THRU "99".        
014900     05      REC-STAT REDEFINES  FILE-STATUS.                             
015000        10   FILE-STATUS1        PIC X.                                   
015100          88 FILE-EOF                        VALUE "1".                   
015200          88 FILE-INVALID                    VALUE "2".                   
015300          88 FILE-PERMERR                    VALUE "3".                   
015400        10                       PIC X.                                   
015500                                                                          
015600     05      POS-EOF-SW          PIC X       VALUE "N".                   
015700          88 POS-EOF                         VALUE "Y".                   
015800     05      DIR-EOF-SW          PIC X       VALUE "N".                   
015900          88 DIR-EOF                         VALUE "Y".                   
016000                                                                          
016100     05      PRG-STATUS          PIC 9.                                   
016200          88 PRG-OK                          VALUE ZERO.                  
016300          88 PRG-ABBRUCH                     VALUE 1 THRU 9.              
016400                                                                          
016500     05      SPEC-KIND           PIC X.                                   
016600          88 SPEC-IS-SINGLE                  VALUE "S".                   
016700          88 SPEC-IS-RANGE                   VALUE "R".                   
016800          88 SPEC-IS-VALUE                   VALUE "V".                   
016900     05      FILLER              PIC X(02).                               
017000                                                                          
017100*----------------------------------------------------------------*        
017200* weitere Arbeitsfelder: Praefix W                                        
017300*----------------------------------------------------------------*        
017400 01          WORK-FELDER.                                                 
017500     05      W-FIELD-TOT         PIC S9(04) COMP VALUE ZERO.              
017600     05      W-FIELD-1           PIC X(40).                               
017700     05      W-FIELD-2           PIC X(40).                               
017800     05      W-FIELD-3           PIC X(40).                               
017900     05      W-FIELD-4           PIC X(40).                               
018000     05      W-FIELD-5           PIC X(40).                               
018100     05      W-FIELD-6           PIC X(40).                               
018200     05      W-FIELD-7           PIC X(40).                               
018300     05      W-FIELD-8-CHK       PIC X(40).                               
018400     05      W-STRIP-FIELD       PIC X(40).                               
018500                                                                          
018600     05      W-REF               PIC X(16).                               
018700     05      W-REF-TYPE          PIC X(04).                               
018800     05      W-REF-NUM-X         PIC X(04).                               
018900     05      W-REF-NUM           PIC 9(04).                               
019000     05      W-REF-NUM-OK        PIC X       VALUE "N".                   
019100          88 REF-NUM-VALID                   VALUE "Y".                   
019200                                                                          
019300     05      W-LINE-BUFFER       PIC X(200) VALUE SPACES.                 
019400     05      W-LINE-FIRST-FIELD REDEFINES W-LINE-BUFFER.                  
019500        10   W-LF-PEEK           PIC X(16).                               
019600        10                       PIC X(184).                              
019700                                                                          
019800     05      W-DIR-CMD           PIC X(08).                               
019900     05      W-DIR-ARG           PIC X(40).                               
020000     05      W-DIR-ARG-HALVES REDEFINES W-DIR-ARG.                        
020100        10   W-DIR-ARG-LO        PIC X(20).                               
020200        10   W-DIR-ARG-HI        PIC X(20).                               
020300                                                                          
020400     05      W-SPEC-TYPE         PIC X(04).                               
020500     05      W-SPEC-LO           PIC 9(04).                               
020600     05      W-SPEC-HI           PIC 9(04).                               
020700     05      W-SPEC-VALUE        PIC X(40).                               
020800     05      W-SPEC-RANGE-LO     PIC X(20).                               
020900     05      W-SPEC-RANGE-HI     PIC X(20).                               
021000                                                                          
021100     05      W-TYPE-IX           PIC S9(04) COMP.                         
021200     05      W-NUM-IX            PIC S9(04) COMP.                         
021300                                                                          
021400     05      W-SWAP-TYPE         PIC X(04).                               
021500     05      W-SWAP-NUM          PIC 9(04).                               
021600     05      W-SWAP-VALUE        PIC X(40).                               
021700     05      W-SWAP-LINE         PIC X(200).                              
021800     05      W-SWAP-LINE-LEN     PIC S9(04) COMP.                         
021900     05      W-SWAP-INCL-SW      PIC X.                                   
022000     05      W-SORT-DONE-SW      PIC X      VALUE "N".                    
022100          88 SORT-DONE                      VALUE "Y".                    
022200     05      W-SCAN-DONE-SW      PIC X      VALUE "N".                    
022300          88 SCAN-DONE                      VALUE "Y".                    
022400     05      W-MATCH-SW          PIC X      VALUE "N".                    
022500          88 SPEC-MATCHED                   VALUE "Y".                    
022600     05      FILLER              PIC X(02).                               
022700                                                                          
022800*----------------------------------------------------------------*        
022900* PART-TABLE - eine Zeile der Positionsliste, geparst                     
023000*----------------------------------------------------------------*        
023100 01          PART-TABLE.                                                  
023200     05      PART-ENTRY OCCURS 2000 TIMES                                 
023300                         INDEXED BY PART-IX, PART-IX2.                    
023400        10   PART-TYPE           PIC X(04).                               
023500        10   PART-NUM            PIC 9(04).                               
023600        10   PART-VALUE          PIC X(40).                               
023700        10   PART-LINE           PIC X(200).                              
023800        10   PART-LINE-LEN       PIC S9(04) COMP.                         
023900        10   PART-INCL-SW        PIC X.                                   
024000             88 PART-INCLUDED                VALUE "Y".                   
024100        10   FILLER              PIC X(02).                               
024200                                                                          
024300 PROCEDURE DIVISION.                                                      
024400******************************************************************        
024500* Steuerungs-Section                                                      
024600******************************************************************        
024700 A100-STEUERUNG SECTION.                                                  
024800 A100-00.                                                                 
024900**  ---> wenn SWITCH-15 gesetzt ist                                       
025000**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden                 
025100     IF  SHOW-VERSION                                                     
025200         DISPLAY K-MODUL " vom: " FUNCTION WHEN-COMPILED                  
025300         STOP RUN                                                         
025400     END-IF                                                               
025500                                                                          
025600**  ---> Vorlauf: Dateien oeffnen, Positionsliste einlesen                
025700     PERFORM B000-VORLAUF                                                 
025800                                                                          
025900**  ---> Verarbeitung: Direktiven anwenden, sortieren, schreiben          
026000     IF  PRG-ABBRUCH                                                      
026100         CONTINUE                                                         
026200     ELSE                                                                 
026300         PERFORM B100-VERARBEITUNG                                        
026400     END-IF                                                               
026500                                                                          
026600**  ---> Nachlauf: Dateien schliessen                                     
026700     PERFORM B090-ENDE                                                    
026800     STOP RUN                                                             
026900     .                                                                    
027000 A100-99.                                                                 
027100     EXIT.                                                                
027200                                                                          
027300******************************************************************        
027400* Vorlauf                                                                 
027500******************************************************************        
027600 B000-VORLAUF SECTION.                                                    
027700 B000-00.                                                                 
027800     PERFORM C000-INIT                                                    
027900     PERFORM F100-OPEN-FILES                                              
028000     IF PRG-ABBRUCH                                                       
028100        EXIT SECTION                                                      
028200     END-IF                                                               
028300                                                                          
028400**  ---> erste Zeile von POSFILE ist die Kopfzeile, unveraendert          
028500**  ---> fuer OUTFILE aufheben                                            
028600     PERFORM F200-READ-POSFILE                                            
028700     IF NOT POS-EOF                                                       
028800        MOVE POS-REC          TO WS-HEADER-LINE                           
028900        MOVE WS-POS-REC-LEN   TO WS-HEADER-LEN                            
029000        PERFORM F200-READ-POSFILE                                         
029100     END-IF                                                               
029200                                                                          
029300     PERFORM B010-READ-POS-LOOP UNTIL POS-EOF OR PRG-ABBRUCH              
029400     .                                                                    
029500 B000-99.                                                                 
029600     EXIT.                                                                
029700                                                                          
029800 B010-READ-POS-LOOP SECTION.                                              
029900 B010-00.                                                                 
030000     PERFORM C100-STORE-PART                                              
030100     IF NOT PRG-ABBRUCH                                                   
030200        PERFORM F200-READ-POSFILE                                         
030300     END-IF                                                               
030400     .                                                                    
030500 B010-99.                                                                 
030600     EXIT.                                                                
030700                                                                          
030800******************************************************************        
030900* Verarbeitung                                                            
031000******************************************************************        
031100 B100-VERARBEITUNG SECTION.                                               
031200 B100-00.                                                                 
031300     PERFORM F300-READ-DIRFILE                                            
031400     PERFORM B110-READ-DIR-LOOP UNTIL DIR-EOF OR PRG-ABBRUCH              
031500     IF PRG-ABBRUCH                                                       
031600        EXIT SECTION                                                      
031700     END-IF                                                               
031800                                                                          
031900     PERFORM C300-SORT-INCLUDED                                           
032000     PERFORM D100-WRITE-OUTPUT                                            
032100     .                                                                    
032200 B100-99.                                                                 
032300     EXIT.                                                                
032400                                                                          
032500 B110-READ-DIR-LOOP SECTION.                                              
032600 B110-00.                                                                 
032700     PERFORM C200-APPLY-DIRECTIVE                                         
032800     IF NOT PRG-ABBRUCH                                                   
032900        PERFORM F300-READ-DIRFILE                                         
033000     END-IF                                                               
033100     .                                                                    
033200 B110-99.                                                                 
033300     EXIT.                                                                
033400                                                                          
033500******************************************************************        
033600* Ende                                                                    
033700******************************************************************        
033800 B090-ENDE SECTION.                                                       
033900 B090-00.                                                                 
034000     IF PRG-ABBRUCH                                                       
034100        DISPLAY ">>> ABBRUCH !!! <<< aus " K-MODUL                        
034200     ELSE                                                                 
034300        MOVE WS-INCL-COUNT TO D-NUM6                                      
034400        DISPLAY ">>> FLTDRV0O: " D-NUM6                                   
034500                " Teile uebernommen <<<"                                  
034600     END-IF                                                               
034700     PERFORM F900-CLOSE-FILES                                             
034800     .                                                                    
034900 B090-99.                                                                 
035000     EXIT.                                                                
035100                                                                          
035200******************************************************************        
035300* Initialisierung von Feldern und Strukturen                              
035400******************************************************************        
035500 C000-INIT SECTION.                                                       
035600 C000-00.                                                                 
035700     INITIALIZE SCHALTER                                                  
035800     MOVE ZERO   TO WS-PART-COUNT WS-INCL-COUNT                           
035900     .                                                                    
036000 C000-99.                                                                 
036100     EXIT.                                                                
036200                                                                          
036300******************************************************************        
036400* Geparste Positionszeile in PART-TABLE einstellen                        
036500******************************************************************        
036600 C100-STORE-PART SECTION.                                                 
036700 C100-00.                                                                 
036800     IF WS-PART-COUNT >= WS-MAX-PARTS                                     
036900        DISPLAY "Fataler Fehler: mehr als " WS-MAX-PARTS                  
037000                " Teile in POSFILE"                                       
037100        SET PRG-ABBRUCH TO TRUE                                           
037200        EXIT SECTION                                                      
037300     END-IF                                                               
037400                                                                          
037500     PERFORM C110-SPLIT-7-FIELDS                                          
037600     IF PRG-ABBRUCH                                                       
037700        EXIT SECTION                                                      
037800     END-IF                                                               
037900                                                                          
038000     MOVE W-FIELD-1 TO W-REF                                              
038100     PERFORM C120-PARSE-REF                                               
038200     IF NOT REF-NUM-VALID                                                 
038300        DISPLAY "Fataler Fehler: ungueltige Referenz >"                   
038400                W-REF "< in POSFILE"                                      
038500        SET PRG-ABBRUCH TO TRUE                                           
038600        EXIT SECTION                                                      
038700     END-IF                                                               
038800                                                                          
038900     ADD 1 TO WS-PART-COUNT                                               
039000     SET PART-IX TO WS-PART-COUNT                                         
039100     MOVE W-REF-TYPE         TO PART-TYPE (PART-IX)                       
039200     MOVE W-REF-NUM          TO PART-NUM  (PART-IX)                       
039300     MOVE W-FIELD-2          TO PART-VALUE (PART-IX)                      
039400     MOVE W-LINE-BUFFER      TO PART-LINE (PART-IX)                       
039500     MOVE WS-POS-REC-LEN     TO PART-LINE-LEN (PART-IX)                   
039600     MOVE "N"                TO PART-INCL-SW (PART-IX)                    
039700     .                                                                    
039800 C100-99.                                                                 
039900     EXIT.                                                                
040000                                                                          
040100******************************************************************        
040200* Zerlegen einer CSV-Zeile in genau 7 Felder, Anf.zeichen/Blanks          
040300* an den Feldraendern werden entfernt (PR1958)                            
040400******************************************************************        
040500 C110-SPLIT-7-FIELDS SECTION.                                             
040600 C110-00.                                                                 
040700     MOVE POS-REC TO W-LINE-BUFFER                                        
040800**  ---> 8. Auffangfeld: faengt ueberzaehlige Felder ab (PR2104 -         
040900**  ---> TALLYING IN zaehlt nur gefuellte Empfangsfelder, keine           
041000**  ---> Kommas; ohne das 8. Feld blieb eine Zeile mit MEHR als           
041100**  ---> 7 Feldern unentdeckt und wurde hinten abgeschnitten)             
041200     UNSTRING W-LINE-BUFFER (1:WS-POS-REC-LEN) DELIMITED BY ","           
041300         INTO W-FIELD-1, W-FIELD-2, W-FIELD-3, W-FIELD-4,                 
041400              W-FIELD-5, W-FIELD-6, W-FIELD-7, W-FIELD-8-CHK              
041500         TALLYING IN W-FIELD-TOT                                          
041600     END-UNSTRING                                                         
041700                                                                          
041800     IF W-FIELD-TOT NOT = 7                                               
041900        DISPLAY "Fataler Fehler: " W-FIELD-TOT                            
042000                " Felder statt 7 in POSFILE-Zeile >"                      
042100                W-LINE-BUFFER (1:WS-POS-REC-LEN) "<"                      
042200        SET PRG-ABBRUCH TO TRUE                                           
042300        EXIT SECTION                                                      
042400     END-IF                                                               
042500                                                                          
042600     MOVE W-FIELD-1 TO W-STRIP-FIELD                                      
042700     PERFORM C116-TRIM-QUOTE-BLANK                                        
042800     MOVE W-STRIP-FIELD TO W-FIELD-1                                      
042900     MOVE W-FIELD-2 TO W-STRIP-FIELD                                      
043000     PERFORM C116-TRIM-QUOTE-BLANK                                        
043100     MOVE W-STRIP-FIELD TO W-FIELD-2                                      
043200     MOVE W-FIELD-3 TO W-STRIP-FIELD                                      
043300     PERFORM C116-TRIM-QUOTE-BLANK                                        
043400     MOVE W-STRIP-FIELD TO W-FIELD-3                                      
043500     MOVE W-FIELD-4 TO W-STRIP-FIELD                                      
043600     PERFORM C116-TRIM-QUOTE-BLANK                                        
043700     MOVE W-STRIP-FIELD TO W-FIELD-4                                      
043800     MOVE W-FIELD-5 TO W-STRIP-FIELD                                      
043900     PERFORM C116-TRIM-QUOTE-BLANK                                        
044000     MOVE W-STRIP-FIELD TO W-FIELD-5                                      
044100     MOVE W-FIELD-6 TO W-STRIP-FIELD                                      
044200     PERFORM C116-TRIM-QUOTE-BLANK                                        
044300     MOVE W-STRIP-FIELD TO W-FIELD-6                                      
044400     MOVE W-FIELD-7 TO W-STRIP-FIELD                                      
044500     PERFORM C116-TRIM-QUOTE-BLANK                                        
044600     MOVE W-STRIP-FIELD TO W-FIELD-7                                      
044700     .                                                                    
044800 C110-99.                                                                 
044900     EXIT.                                                                
045000                                                                          
045100******************************************************************        
045200* Ermittelt die Laenge von W-STRIP-FIELD ohne Blanks am Ende              
045300******************************************************************        
045400 C111-CALC-TRIM-LEN SECTION.                                              
045500 C111-00.                                                                 
045600     MOVE "N" TO W-SCAN-DONE-SW                                           
045700     PERFORM C112-BACK-SCAN-CHAR                                          
045800        VARYING C4-I1 FROM 40 BY -1                                       
045900        UNTIL C4-I1 < 1 OR SCAN-DONE                                      
046000     IF SCAN-DONE                                                         
046100        MOVE C4-I1 TO C4-LEN                                              
046200     ELSE                                                                 
046300        MOVE ZERO  TO C4-LEN                                              
046400     END-IF                                                               
046500     .                                                                    
046600 C111-99.                                                                 
046700     EXIT.                                                                
046800                                                                          
046900 C112-BACK-SCAN-CHAR SECTION.                                             
047000 C112-00.                                                                 
047100     IF W-STRIP-FIELD (C4-I1:1) NOT = SPACE                               
047200        MOVE "Y" TO W-SCAN-DONE-SW                                        
047300     END-IF                                                               
047400     .                                                                    
047500 C112-99.                                                                 
047600     EXIT.                                                                
047700                                                                          
047800******************************************************************        
047900* Entfernt Blanks vorn in W-STRIP-FIELD, schiebt den Rest nach            
048000* links (Feldbreite bleibt, am Ende steht es ohnehin voll Blank)          
048100******************************************************************        
048200 C113-STRIP-LEADING-BLANKS SECTION.                                       
048300 C113-00.                                                                 
048400     MOVE "N" TO W-SCAN-DONE-SW                                           
048500     PERFORM C114-FWD-SCAN-CHAR                                           
048600        VARYING C4-I1 FROM 1 BY 1                                         
048700        UNTIL C4-I1 > 40 OR SCAN-DONE                                     
048800     IF NOT SCAN-DONE                                                     
048900        MOVE SPACES TO W-STRIP-FIELD                                      
049000        EXIT SECTION                                                      
049100     END-IF                                                               
049200     IF C4-I1 > 1                                                         
049300        COMPUTE C4-LEN = 41 - C4-I1                                       
049400        MOVE W-STRIP-FIELD (C4-I1:C4-LEN) TO W-STRIP-FIELD                
049500     END-IF                                                               
049600     .                                                                    
049700 C113-99.                                                                 
049800     EXIT.                                                                
049900                                                                          
050000 C114-FWD-SCAN-CHAR SECTION.                                              
050100 C114-00.                                                                 
050200     IF W-STRIP-FIELD (C4-I1:1) NOT = SPACE                               
050300        MOVE "Y" TO W-SCAN-DONE-SW                                        
050400     END-IF                                                               
050500     .                                                                    
050600 C114-99.                                                                 
050700     EXIT.                                                                
050800                                                                          
050900******************************************************************        
051000* Entfernen Blanks, dann je ein Anfuehrungszeichen vorn und hinten        
051100******************************************************************        
051200 C116-TRIM-QUOTE-BLANK SECTION.                                           
051300 C116-00.                                                                 
051400     PERFORM C113-STRIP-LEADING-BLANKS                                    
051500     IF W-STRIP-FIELD (1:1) = QUOTE                                       
051600        MOVE W-STRIP-FIELD (2:39) TO W-STRIP-FIELD                        
051700        PERFORM C113-STRIP-LEADING-BLANKS                                 
051800     END-IF                                                               
051900     PERFORM C111-CALC-TRIM-LEN                                           
052000     IF C4-LEN > ZERO AND W-STRIP-FIELD (C4-LEN:1) = QUOTE                
052100        MOVE SPACE TO W-STRIP-FIELD (C4-LEN:1)                            
052200     END-IF                                                               
052300     .                                                                    
052400 C116-99.                                                                 
052500     EXIT.                                                                
052600                                                                          
052700******************************************************************        
052800* Zerlegen REF in Typbuchstaben (1+) und Nummer (1-4 Ziffern)             
052900******************************************************************        
053000 C120-PARSE-REF SECTION.                                                  
053100 C120-00.                                                                 
053200     MOVE SPACES TO W-REF-TYPE W-REF-NUM-X                                
053300     MOVE "N"    TO W-REF-NUM-OK                                          
053400     MOVE W-REF TO W-STRIP-FIELD                                          
053500     PERFORM C111-CALC-TRIM-LEN                                           
053600     IF C4-LEN = ZERO                                                     
053700        EXIT SECTION                                                      
053800     END-IF                                                               
053900                                                                          
054000     MOVE ZERO TO C4-PTR                                                  
054100     MOVE "N" TO W-SCAN-DONE-SW                                           
054200     PERFORM C121-SCAN-TYPE-CHAR                                          
054300        VARYING C4-I1 FROM 1 BY 1                                         
054400        UNTIL C4-I1 > C4-LEN OR SCAN-DONE                                 
054500                                                                          
054600     IF C4-PTR < 2 OR C4-PTR > 5                                          
054700        EXIT SECTION                                                      
054800     END-IF                                                               
054900                                                                          
055000     MOVE W-REF (1:C4-PTR - 1)          TO W-REF-TYPE                     
055100     COMPUTE C4-I2 = C4-LEN - C4-PTR + 1                                  
055200     IF C4-I2 < 1 OR C4-I2 > 4                                            
055300        EXIT SECTION                                                      
055400     END-IF                                                               
055500                                                                          
055600     MOVE W-REF (C4-PTR:C4-I2)          TO W-REF-NUM-X                    
055700     IF W-REF-NUM-X (1:C4-I2) NOT NUMERIC                                 
055800        EXIT SECTION                                                      
055900     END-IF                                                               
056000                                                                          
056100     MOVE W-REF-NUM-X                   TO W-REF-NUM                      
056200     MOVE "Y"                           TO W-REF-NUM-OK                   
056300     .                                                                    
056400 C120-99.                                                                 
056500     EXIT.                                                                
056600                                                                          
056700******************************************************************        
056800* Hilfsabschnitt zu C120: erstes nicht-alphabetisches Zeichen             
056900* in W-REF suchen (Trennung Typbuchstaben / laufende Nummer)              
057000******************************************************************        
057100 C121-SCAN-TYPE-CHAR SECTION.                                             
057200 C121-00.                                                                 
057300     IF W-REF (C4-I1:1) NOT ALPHABETIC-UPPER                              
057400        MOVE C4-I1    TO C4-PTR                                           
057500        MOVE "Y"      TO W-SCAN-DONE-SW                                   
057600     END-IF                                                               
057700     .                                                                    
057800 C121-99.                                                                 
057900     EXIT.                                                                
058000                                                                          
058100******************************************************************        
058200* Eine Direktivzeile aus DIRFILE zerlegen und anwenden                    
058300******************************************************************        
058400 C200-APPLY-DIRECTIVE SECTION.                                            
058500 C200-00.                                                                 
058600     MOVE DIR-REC TO W-LINE-BUFFER                                        
058700     MOVE SPACES  TO W-DIR-CMD W-DIR-ARG                                  
058800     UNSTRING W-LINE-BUFFER (1:WS-DIR-REC-LEN) DELIMITED BY SPACE         
058900         INTO W-DIR-CMD, W-DIR-ARG                                        
059000     END-UNSTRING                                                         
059100     MOVE W-DIR-ARG TO W-STRIP-FIELD                                      
059200     PERFORM C113-STRIP-LEADING-BLANKS                                    
059300     MOVE W-STRIP-FIELD TO W-DIR-ARG                                      
059400                                                                          
059500     EVALUATE W-DIR-CMD                                                   
059600        WHEN "ALL"                                                        
059700           PERFORM C210-APPLY-ALL                                         
059800        WHEN "NONE"                                                       
059900           PERFORM C220-APPLY-NONE                                        
060000        WHEN "INCLUDE"                                                    
060100           PERFORM C230-CLASSIFY-SPEC                                     
060200           IF NOT PRG-ABBRUCH                                             
060300              PERFORM C240-APPLY-INCLUDE                                  
060400           END-IF                                                         
060500        WHEN "EXCLUDE"                                                    
060600           PERFORM C230-CLASSIFY-SPEC                                     
060700           IF NOT PRG-ABBRUCH                                             
060800              PERFORM C250-APPLY-EXCLUDE                                  
060900           END-IF                                                         
061000        WHEN OTHER                                                        
061100           DISPLAY "Fataler Fehler: unbekannte Direktive >"               
061200                   W-DIR-CMD "< in DIRFILE"                               
061300           SET PRG-ABBRUCH TO TRUE                                        
061400     END-EVALUATE                                                         
061500     .                                                                    
061600 C200-99.                                                                 
061700     EXIT.                                                                
061800                                                                          
061900******************************************************************        
062000* ALL * uebernimmt alle Teile, ALL TYP nur die eines Typs                 
062100******************************************************************        
062200 C210-APPLY-ALL SECTION.                                                  
062300 C210-00.                                                                 
062400     IF W-DIR-ARG (1:1) = "*"                                             
062500        PERFORM C211-INCLUDE-ALL-PARTS                                    
062600        VARYING PART-IX FROM 1 BY 1 UNTIL PART-IX > WS-PART-COUNT         
062700     ELSE                                                                 
062800        MOVE W-DIR-ARG TO W-SPEC-TYPE                                     
062900        PERFORM C212-INCLUDE-TYPE                                         
063000        VARYING PART-IX FROM 1 BY 1 UNTIL PART-IX > WS-PART-COUNT         
063100     END-IF                                                               
063200     .                                                                    
063300 C210-99.                                                                 
063400     EXIT.                                                                
063500                                                                          
063600 C211-INCLUDE-ALL-PARTS SECTION.                                          
063700 C211-00.                                                                 
063800     SET PART-INCLUDED (PART-IX) TO TRUE                                  
063900     .                                                                    
064000 C211-99.                                                                 
064100     EXIT.                                                                
064200                                                                          
064300 C212-INCLUDE-TYPE SECTION.                                               
064400 C212-00.                                                                 
064500     IF PART-TYPE (PART-IX) = W-SPEC-TYPE                                 
064600        SET PART-INCLUDED (PART-IX) TO TRUE                               
064700     END-IF                                                               
064800     .                                                                    
064900 C212-99.                                                                 
065000     EXIT.                                                                
065100                                                                          
065200******************************************************************        
065300* NONE TYP entfernt alle Teile eines Typs aus der Uebernahmeliste         
065400******************************************************************        
065500 C220-APPLY-NONE SECTION.                                                 
065600 C220-00.                                                                 
065700     MOVE W-DIR-ARG TO W-SPEC-TYPE                                        
065800     PERFORM C221-EXCLUDE-TYPE                                            
065900        VARYING PART-IX FROM 1 BY 1 UNTIL PART-IX > WS-PART-COUNT         
066000     .                                                                    
066100 C220-99.                                                                 
066200     EXIT.                                                                
066300                                                                          
066400 C221-EXCLUDE-TYPE SECTION.                                               
066500 C221-00.                                                                 
066600     IF PART-TYPE (PART-IX) = W-SPEC-TYPE                                 
066700        MOVE "N" TO PART-INCL-SW (PART-IX)                                
066800     END-IF                                                               
066900     .                                                                    
067000 C221-99.                                                                 
067100     EXIT.                                                                
067200                                                                          
067300******************************************************************        
067400* Angabe zu INCLUDE/EXCLUDE klassifizieren: Einzelreferenz,               
067500* Bereich BEGIN:END oder Wertevergleich (PR-Nr. siehe A.01.00)            
067600******************************************************************        
067700 C230-CLASSIFY-SPEC SECTION.                                              
067800 C230-00.                                                                 
067900     MOVE ZERO TO C4-COLON-CNT                                            
068000     INSPECT W-DIR-ARG TALLYING C4-COLON-CNT FOR ALL ":"                  
068100                                                                          
068200     IF C4-COLON-CNT > 1                                                  
068300        DISPLAY "Fataler Fehler: mehr als ein ':' in >"                   
068400                W-DIR-ARG "< in DIRFILE"                                  
068500        SET PRG-ABBRUCH TO TRUE                                           
068600        EXIT SECTION                                                      
068700     END-IF                                                               
068800                                                                          
068900     IF C4-COLON-CNT = 1                                                  
069000        PERFORM C231-CLASSIFY-RANGE                                       
069100        EXIT SECTION                                                      
069200     END-IF                                                               
069300                                                                          
069400     MOVE W-DIR-ARG TO W-REF                                              
069500     PERFORM C120-PARSE-REF                                               
069600     IF REF-NUM-VALID                                                     
069700        SET SPEC-IS-SINGLE TO TRUE                                        
069800        MOVE W-REF-TYPE TO W-SPEC-TYPE                                    
069900        MOVE W-REF-NUM  TO W-SPEC-LO                                      
070000        MOVE W-REF-NUM  TO W-SPEC-HI                                      
070100     ELSE                                                                 
070200        SET SPEC-IS-VALUE TO TRUE                                         
070300        MOVE W-DIR-ARG TO W-SPEC-VALUE                                    
070400     END-IF                                                               
070500     .                                                                    
070600 C230-99.                                                                 
070700     EXIT.                                                                
070800                                                                          
070900 C231-CLASSIFY-RANGE SECTION.                                             
071000 C231-00.                                                                 
071100     MOVE SPACES TO W-SPEC-RANGE-LO W-SPEC-RANGE-HI                       
071200     UNSTRING W-DIR-ARG DELIMITED BY ":"                                  
071300         INTO W-SPEC-RANGE-LO, W-SPEC-RANGE-HI                            
071400     END-UNSTRING                                                         
071500                                                                          
071600     MOVE W-SPEC-RANGE-LO TO W-REF                                        
071700     PERFORM C120-PARSE-REF                                               
071800     IF NOT REF-NUM-VALID                                                 
071900        DISPLAY "Fataler Fehler: ungueltige Bereichsangabe >"             
072000                W-DIR-ARG "< in DIRFILE"                                  
072100        SET PRG-ABBRUCH TO TRUE                                           
072200        EXIT SECTION                                                      
072300     END-IF                                                               
072400     MOVE W-REF-TYPE TO W-SPEC-TYPE                                       
072500     MOVE W-REF-NUM  TO W-SPEC-LO                                         
072600                                                                          
072700     MOVE W-SPEC-RANGE-HI TO W-REF                                        
072800     PERFORM C120-PARSE-REF                                               
072900     IF NOT REF-NUM-VALID OR W-REF-TYPE NOT = W-SPEC-TYPE                 
073000        DISPLAY "Fataler Fehler: ungleiche Typbuchstaben in >"            
073100                W-DIR-ARG "< in DIRFILE"                                  
073200        SET PRG-ABBRUCH TO TRUE                                           
073300        EXIT SECTION                                                      
073400     END-IF                                                               
073500     MOVE W-REF-NUM  TO W-SPEC-HI                                         
073600     SET SPEC-IS-RANGE TO TRUE                                            
073700     .                                                                    
073800 C231-99.                                                                 
073900     EXIT.                                                                
074000                                                                          
074100******************************************************************        
074200* INCLUDE: passende Teile in die Uebernahmeliste aufnehmen                
074300******************************************************************        
074400 C240-APPLY-INCLUDE SECTION.                                              
074500 C240-00.                                                                 
074600     PERFORM C241-INCLUDE-IF-MATCH                                        
074700        VARYING PART-IX FROM 1 BY 1 UNTIL PART-IX > WS-PART-COUNT         
074800     .                                                                    
074900 C240-99.                                                                 
075000     EXIT.                                                                
075100                                                                          
075200 C241-INCLUDE-IF-MATCH SECTION.                                           
075300 C241-00.                                                                 
075400     PERFORM C260-MATCH-SPEC                                              
075500     IF SPEC-MATCHED                                                      
075600        SET PART-INCLUDED (PART-IX) TO TRUE                               
075700     END-IF                                                               
075800     .                                                                    
075900 C241-99.                                                                 
076000     EXIT.                                                                
076100                                                                          
076200******************************************************************        
076300* EXCLUDE: passende Teile aus der Uebernahmeliste entfernen               
076400******************************************************************        
076500 C250-APPLY-EXCLUDE SECTION.                                              
076600 C250-00.                                                                 
076700     PERFORM C251-EXCLUDE-IF-MATCH                                        
076800        VARYING PART-IX FROM 1 BY 1 UNTIL PART-IX > WS-PART-COUNT         
076900     .                                                                    
077000 C250-99.                                                                 
077100     EXIT.                                                                
077200                                                                          
077300 C251-EXCLUDE-IF-MATCH SECTION.                                           
077400 C251-00.                                                                 
077500     PERFORM C260-MATCH-SPEC                                              
077600     IF SPEC-MATCHED                                                      
077700        MOVE "N" TO PART-INCL-SW (PART-IX)                                
077800     END-IF                                                               
077900     .                                                                    
078000 C251-99.                                                                 
078100     EXIT.                                                                
078200                                                                          
078300******************************************************************        
078400* Prueft, ob das Teil PART-IX zur klassifizierten Angabe passt            
078500******************************************************************        
078600 C260-MATCH-SPEC SECTION.                                                 
078700 C260-00.                                                                 
078800     MOVE "N" TO W-MATCH-SW                                               
078900     EVALUATE TRUE                                                        
079000        WHEN SPEC-IS-SINGLE                                               
079100           IF PART-TYPE (PART-IX) = W-SPEC-TYPE                           
079200              AND PART-NUM (PART-IX) = W-SPEC-LO                          
079300              MOVE "Y" TO W-MATCH-SW                                      
079400           END-IF                                                         
079500        WHEN SPEC-IS-RANGE                                                
079600           IF PART-TYPE (PART-IX) = W-SPEC-TYPE                           
079700              AND PART-NUM (PART-IX) >= W-SPEC-LO                         
079800              AND PART-NUM (PART-IX) <= W-SPEC-HI                         
079900              MOVE "Y" TO W-MATCH-SW                                      
080000           END-IF                                                         
080100        WHEN SPEC-IS-VALUE                                                
080200           IF PART-VALUE (PART-IX) = W-SPEC-VALUE                         
080300              MOVE "Y" TO W-MATCH-SW                                      
080400           END-IF                                                         
080500     END-EVALUATE                                                         
080600     .                                                                    
080700 C260-99.                                                                 
080800     EXIT.                                                                
080900                                                                          
081000******************************************************************        
081100* Bubble-Sort der Teiletabelle nach Typ und laufender Nummer              
081200******************************************************************        
081300 C300-SORT-INCLUDED SECTION.                                              
081400 C300-00.                                                                 
081500     IF WS-PART-COUNT < 2                                                 
081600        EXIT SECTION                                                      
081700     END-IF                                                               
081800     MOVE "N" TO W-SORT-DONE-SW                                           
081900     PERFORM C301-BUBBLE-PASS UNTIL SORT-DONE                             
082000     .                                                                    
082100 C300-99.                                                                 
082200     EXIT.                                                                
082300                                                                          
082400 C301-BUBBLE-PASS SECTION.                                                
082500 C301-00.                                                                 
082600     SET SORT-DONE TO TRUE                                                
082700     COMPUTE C4-LEN = WS-PART-COUNT - 1                                   
082800     PERFORM C302-BUBBLE-COMPARE                                          
082900        VARYING PART-IX FROM 1 BY 1 UNTIL PART-IX > C4-LEN                
083000     .                                                                    
083100 C301-99.                                                                 
083200     EXIT.                                                                
083300                                                                          
083400 C302-BUBBLE-COMPARE SECTION.                                             
083500 C302-00.                                                                 
083600     SET PART-IX2 TO PART-IX                                              
083700     SET PART-IX2 UP BY 1                                                 
083800     IF PART-TYPE (PART-IX) > PART-TYPE (PART-IX2)                        
083900        OR (PART-TYPE (PART-IX) = PART-TYPE (PART-IX2)                    
084000        AND PART-NUM (PART-IX) > PART-NUM (PART-IX2))                     
084100        PERFORM C303-SWAP-ENTRIES                                         
084200        MOVE "N" TO W-SORT-DONE-SW                                        
084300     END-IF                                                               
084400     .                                                                    
084500 C302-99.                                                                 
084600     EXIT.                                                                
084700                                                                          
084800 C303-SWAP-ENTRIES SECTION.                                               
084900 C303-00.                                                                 
085000     MOVE PART-TYPE     (PART-IX)  TO W-SWAP-TYPE                         
085100     MOVE PART-NUM      (PART-IX)  TO W-SWAP-NUM                          
085200     MOVE PART-VALUE    (PART-IX)  TO W-SWAP-VALUE                        
085300     MOVE PART-LINE     (PART-IX)  TO W-SWAP-LINE                         
085400     MOVE PART-LINE-LEN (PART-IX)  TO W-SWAP-LINE-LEN                     
085500     MOVE PART-INCL-SW  (PART-IX)  TO W-SWAP-INCL-SW                      
085600                                                                          
085700     MOVE PART-TYPE     (PART-IX2) TO PART-TYPE     (PART-IX)             
085800     MOVE PART-NUM      (PART-IX2) TO PART-NUM      (PART-IX)             
085900     MOVE PART-VALUE    (PART-IX2) TO PART-VALUE    (PART-IX)             
086000     MOVE PART-LINE     (PART-IX2) TO PART-LINE     (PART-IX)             
086100     MOVE PART-LINE-LEN (PART-IX2) TO PART-LINE-LEN (PART-IX)             
086200     MOVE PART-INCL-SW  (PART-IX2) TO PART-INCL-SW  (PART-IX)             
086300                                                                          
086400     MOVE W-SWAP-TYPE     TO PART-TYPE     (PART-IX2)                     
086500     MOVE W-SWAP-NUM      TO PART-NUM      (PART-IX2)                     
086600     MOVE W-SWAP-VALUE    TO PART-VALUE    (PART-IX2)                     
086700     MOVE W-SWAP-LINE     TO PART-LINE     (PART-IX2)                     
086800     MOVE W-SWAP-LINE-LEN TO PART-LINE-LEN (PART-IX2)                     
086900     MOVE W-SWAP-INCL-SW  TO PART-INCL-SW  (PART-IX2)                     
087000     .                                                                    
087100 C303-99.                                                                 
087200     EXIT.                                                                
087300                                                                          
087400******************************************************************        
087500* Kopfzeile und sortierte/gefilterte Positionszeilen schreiben            
087600******************************************************************        
087700 D100-WRITE-OUTPUT SECTION.                                               
087800 D100-00.                                                                 
087900     IF WS-HEADER-LEN > ZERO                                              
088000        MOVE WS-HEADER-LINE TO OUT-REC                                    
088100        MOVE WS-HEADER-LEN  TO WS-OUT-REC-LEN                             
088200        WRITE OUT-REC                                                     
088300     END-IF                                                               
088400                                                                          
088500     PERFORM D110-WRITE-PART                                              
088600        VARYING PART-IX FROM 1 BY 1 UNTIL PART-IX > WS-PART-COUNT         
088700     .                                                                    
088800 D100-99.                                                                 
088900     EXIT.                                                                
089000                                                                          
089100 D110-WRITE-PART SECTION.                                                 
089200 D110-00.                                                                 
089300     IF PART-INCLUDED (PART-IX)                                           
089400        MOVE PART-LINE     (PART-IX) TO OUT-REC                           
089500        MOVE PART-LINE-LEN (PART-IX) TO WS-OUT-REC-LEN                    
089600        WRITE OUT-REC                                                     
089700        ADD 1 TO WS-INCL-COUNT                                            
089800     END-IF                                                               
089900     .                                                                    
090000 D110-99.                                                                 
090100     EXIT.                                                                
090200                                                                          
090300******************************************************************        
090400* Dateibehandlung                                                         
090500******************************************************************        
090600 F100-OPEN-FILES SECTION.                                                 
090700 F100-00.                                                                 
090800     OPEN INPUT POSFILE                                                   
090900     IF FILE-NOK                                                          
091000        DISPLAY "Fataler Fehler beim Oeffnen POSFILE, Status "            
091100                FILE-STATUS                                               
091200        SET PRG-ABBRUCH TO TRUE                                           
091300        EXIT SECTION                                                      
091400     END-IF                                                               
091500                                                                          
091600     OPEN INPUT DIRFILE                                                   
091700     IF FILE-NOK                                                          
091800        DISPLAY "Fataler Fehler beim Oeffnen DIRFILE, Status "            
091900                FILE-STATUS                                               
092000        SET PRG-ABBRUCH TO TRUE                                           
092100        EXIT SECTION                                                      
092200     END-IF                                                               
092300                                                                          
092400     OPEN OUTPUT OUTFILE                                                  
092500     IF FILE-NOK                                                          
092600        DISPLAY "Fataler Fehler beim Oeffnen OUTFILE, Status "            
092700                FILE-STATUS                                               
092800        SET PRG-ABBRUCH TO TRUE                                           
092900     END-IF                                                               
093000     .                                                                    
093100 F100-99.                                                                 
093200     EXIT.                                                                
093300                                                                          
093400 F200-READ-POSFILE SECTION.                                               
093500 F200-00.                                                                 
093600     READ POSFILE                                                         
093700        AT END                                                            
093800           SET POS-EOF TO TRUE                                            
093900     END-READ                                                             
094000     .                                                                    
094100 F200-99.                                                                 
094200     EXIT.                                                                
094300                                                                          
094400 F300-READ-DIRFILE SECTION.                                               
094500 F300-00.                                                                 
094600     READ DIRFILE                                                         
094700        AT END                                                            
094800           SET DIR-EOF TO TRUE                                            
094900     END-READ                                                             
095000     .                                                                    
095100 F300-99.                                                                 
095200     EXIT.                                                                
095300                                                                          
095400 F900-CLOSE-FILES SECTION.                                                
095500 F900-00.                                                                 
095600     CLOSE POSFILE DIRFILE OUTFILE                                        
095700     .                                                                    
095800 F900-99.                                                                 
095900     EXIT.                                                                
096000                                                                          
